000010**************************************************************************
000020*    CATEGORY-REPORT
000030*    Prints every product carrying one category code - dairy, produce,
000040*    meat, beverages, canned food or dried food.  The category code is
000050*    passed in from GROCERY-INVENTORY-SYSTEM's option 4 report request;
000060*    this one is not called from the end-of-run maintenance report set
000070*    since a batch run carries no single category to ask for.
000080*
000090*    AUTHOR.        G. D. SILVA.
000100*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000110*    DATE-WRITTEN.  04/02/90.
000120*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    1990-04-02 GDS  Ticket INV-017 - first cut.
000160*    1994-05-20 RFM   Ticket INV-055 - now shares PLST-FIND-SUPPLIER-BY-ID
000170*                     instead of a hand-rolled table search.
000180*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW: date
000190*                     stamp on the report header is already 4-digit
000200*                     CCYY; no code change required.
000210*    2004-03-09 GDS   Ticket INV-102 - COPY WSFILSTS.CBL added; this
000220*                     program was referencing RPT-FILE-STATUS off
000230*                     SLCATRPT.CBL's SELECT clause with no WORKING-
000240*                     STORAGE item declaring it.
000250**************************************************************************
000260 
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    CATEGORY-REPORT.
000290 AUTHOR.        G. D. SILVA.
000300 INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000310 DATE-WRITTEN.  04/02/90.
000320 DATE-COMPILED.
000330 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000340 
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420 
000430     COPY "SLPRDMST.CBL".
000440     COPY "SLSUPMST.CBL".
000450     COPY "SLCATRPT.CBL".
000460 
000470 DATA DIVISION.
000480 FILE SECTION.
000490 
000500     COPY "FDPRDMST.CBL".
000510     COPY "FDSUPMST.CBL".
000520     COPY "FDRPTOUT.CBL".
000530 
000540 WORKING-STORAGE SECTION.
000550 
000560     COPY "WSSUPTAB.CBL".
000570     COPY "WSFMTPRD.CBL".
000580     COPY "WSRPTFRM.CBL".
000590     COPY "WSXPDATE.CBL".
000600     COPY "WSFILSTS.CBL".
000610 
000620     01 WS-CATEGORY-COUNT          PIC 9(05) COMP.
000630     01 WS-CC-EDIT                 PIC ZZZZ9.
000640 
000650 LINKAGE SECTION.
000660 
000670     01 LK-CATEGORY-CODE           PIC X(12).
000680**************************************************************************
000690 
000700 PROCEDURE DIVISION USING LK-CATEGORY-CODE.
000710 
000720     PERFORM 1000-INITIALIZE.
000730     PERFORM 2000-WRITE-REPORT-HEADER.
000740     PERFORM 3000-COUNT-CATEGORY-PRODUCTS.
000750     PERFORM 4000-WRITE-SECTION-HEADER.
000760     PERFORM 5000-WRITE-CATEGORY-DETAILS.
000770     PERFORM 9000-TERMINATE.
000780     STOP RUN.
000790**************************************************************************
000800 
000810 1000-INITIALIZE.
000820 
000830     PERFORM PLST-LOAD-SUPPLIER-TABLE.
000840     OPEN OUTPUT RPT-FILE.
000850     STRING "CATEGORY REPORT: " DELIMITED BY SIZE
000860            LK-CATEGORY-CODE    DELIMITED BY SIZE
000870         INTO WS-REPORT-TITLE.
000880     MOVE "No Products Found In Category!" TO WS-EMPTY-MESSAGE.
000890**************************************************************************
000900 
000910 2000-WRITE-REPORT-HEADER.
000920 
000930     PERFORM PLRF-WRITE-REPORT-HEADER.
000940**************************************************************************
000950 
000960 3000-COUNT-CATEGORY-PRODUCTS.
000970 
000980     MOVE ZERO TO WS-CATEGORY-COUNT.
000990     MOVE "N"  TO W-PRDM-EOF.
001000     OPEN INPUT PRODUCT-MASTER.
001010     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
001020     PERFORM 3200-TALLY-ONE-PRODUCT UNTIL PRDM-END-OF-FILE.
001030     CLOSE PRODUCT-MASTER.
001040**************************************************************************
001050 
001060 3100-READ-PRODUCT-FOR-COUNT.
001070 
001080     READ PRODUCT-MASTER
001090         AT END MOVE "Y" TO W-PRDM-EOF.
001100**************************************************************************
001110 
001120 3200-TALLY-ONE-PRODUCT.
001130 
001140     IF PRDM-CATEGORY-CODE = LK-CATEGORY-CODE
001150        ADD 1 TO WS-CATEGORY-COUNT.
001160     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
001170**************************************************************************
001180 
001190 4000-WRITE-SECTION-HEADER.
001200 
001210     MOVE WS-CATEGORY-COUNT TO WS-CC-EDIT.
001220     STRING "PRODUCTS IN CATEGORY: "  DELIMITED BY SIZE
001230            LK-CATEGORY-CODE         DELIMITED BY SIZE
001240            " ("                     DELIMITED BY SIZE
001250            WS-CC-EDIT               DELIMITED BY SIZE
001260            ")"                      DELIMITED BY SIZE
001270         INTO WS-SECTION-HEADER.
001280     PERFORM PLRF-WRITE-SECTION-HEADER.
001290**************************************************************************
001300 
001310 5000-WRITE-CATEGORY-DETAILS.
001320 
001330     IF WS-CATEGORY-COUNT = ZERO
001340        PERFORM PLRF-WRITE-EMPTY-MESSAGE
001350     ELSE
001360        MOVE "N" TO W-PRDM-EOF
001370        OPEN INPUT PRODUCT-MASTER
001380        PERFORM 5100-READ-PRODUCT-FOR-PRINT
001390        PERFORM 5200-PRINT-ONE-IF-CATEGORY UNTIL PRDM-END-OF-FILE
001400        CLOSE PRODUCT-MASTER.
001410**************************************************************************
001420 
001430 5100-READ-PRODUCT-FOR-PRINT.
001440 
001450     READ PRODUCT-MASTER
001460         AT END MOVE "Y" TO W-PRDM-EOF.
001470**************************************************************************
001480 
001490 5200-PRINT-ONE-IF-CATEGORY.
001500 
001510     IF PRDM-CATEGORY-CODE = LK-CATEGORY-CODE
001520        MOVE "N" TO W-LOW-STOCK-FLAG
001530        IF PRDM-QUANTITY <= 5
001540           MOVE "Y" TO W-LOW-STOCK-FLAG
001550        PERFORM PLXD-CHECK-IF-EXPIRED
001560        MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID
001570        PERFORM PLST-FIND-SUPPLIER-BY-ID
001580        PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE
001590        PERFORM PLRF-WRITE-DETAIL-LINE.
001600     PERFORM 5100-READ-PRODUCT-FOR-PRINT.
001610**************************************************************************
001620 
001630 9000-TERMINATE.
001640 
001650     CLOSE RPT-FILE.
001660 
001670     COPY "PLSUPTAB.CBL".
001680     COPY "PLFMTPRD.CBL".
001690     COPY "PLRPTFRM.CBL".
001700     COPY "PLXPDATE.CBL".
001710**************************************************************************
