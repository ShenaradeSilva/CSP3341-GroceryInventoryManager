000010**************************************************************************
000020*    WSPRDTAB.CBL
000030*    WORKING-STORAGE for the in-memory product table.  PRODUCT-MASTER
000040*    is LINE SEQUENTIAL, so there is no random access to it - the
000050*    whole file is loaded into this table once at the start of the
000060*    run, every maintenance transaction works against the table, and
000070*    the table is written back out over the master at the end.
000080*
000090*    1989-11-02 GDS  Ticket INV-002 - first cut, 200-entry table.
000100*    1994-08-11 RFM   Ticket INV-059 - table grew to 500 entries after
000110*                     the Kandy branch stock got merged into this file.
000120*    1995-06-12 RFM   Ticket INV-067 - added the FILLER pad, the ADD/
000130*                     UPDATE-STOCK staging fields, and the resequencing
000140*                     counter INVENTORY-MAINTENANCE needs on a REMOVE.
000150*    2004-03-09 GDS   Ticket INV-102 - PRDT-T-UNIT-PRICE and the ADD
000160*                     staging field WS-NEW-PRODUCT-PRICE changed from
000170*                     zoned DISPLAY to COMP-3, matching FDPRDMST.CBL's
000180*                     PRDM-UNIT-PRICE; FILLER widened so PRDT-ENTRY
000190*                     still moves byte-for-byte into PRDM-RECORD on the
000200*                     rewrite (see PLPRDTAB.CBL).
000210**************************************************************************
000220 
000230 01 PRDT-TABLE-AREA.
000240    05 PRDT-ENTRY                 OCCURS 500 TIMES
000250                                   INDEXED BY PRDT-IDX PRDT-SRCH-IDX.
000260       10 PRDT-T-PRODUCT-ID          PIC 9(05).
000270       10 PRDT-T-TYPE                PIC X(01).
000280          88 PRDT-T-IS-PERISHABLE       VALUE "P".
000290          88 PRDT-T-IS-NONPERISHABLE    VALUE "N".
000300       10 PRDT-T-PRODUCT-NAME        PIC X(30).
000310       10 PRDT-T-UNIT-PRICE          PIC 9(07)V99 COMP-3.
000320       10 PRDT-T-QUANTITY            PIC 9(05).
000330       10 PRDT-T-CATEGORY-CODE       PIC X(12).
000340       10 PRDT-T-SUPPLIER-ID         PIC 9(05).
000350       10 PRDT-T-EXPIRY-DATE         PIC X(10).
000360       10 PRDT-T-SHELF-LIFE          PIC X(20).
000370       10 FILLER                     PIC X(07).
000380 
000390 01 WS-PRODUCT-COUNT              PIC 9(03) COMP.
000400 01 WS-NEXT-PRODUCT-ID            PIC 9(05) COMP.
000410 01 WS-PRDT-RESEQ-CTR             PIC 9(05) COMP.
000420 
000430 01 W-PRDM-EOF                    PIC X.
000440    88 PRDM-END-OF-FILE           VALUE "Y".
000450 
000460 01 WS-SEARCH-PRODUCT-ID          PIC 9(05).
000470 01 WS-FOUND-PRODUCT-INDEX        PIC 9(03) COMP.
000480 
000490 01 W-PRODUCT-FOUND               PIC X.
000500    88 PRODUCT-FOUND              VALUE "Y".
000510 
000520*    Staging area a caller loads before PLPT-APPEND-PRODUCT-ENTRY or
000530*    PLPT-UPDATE-STOCK is performed - see PLPRDTAB.CBL.
000540 01 WS-NEW-PRODUCT-TYPE           PIC X(01).
000550 01 WS-NEW-PRODUCT-NAME           PIC X(30).
000560 01 WS-NEW-PRODUCT-PRICE          PIC 9(07)V99 COMP-3.
000570 01 WS-NEW-PRODUCT-QUANTITY       PIC 9(05).
000580 01 WS-NEW-PRODUCT-CATEGORY       PIC X(12).
000590 01 WS-NEW-PRODUCT-SUPPLIER-ID    PIC 9(05).
000600 01 WS-NEW-PRODUCT-EXPIRY-DATE    PIC X(10).
000610 01 WS-NEW-PRODUCT-SHELF-LIFE     PIC X(20).
000620**************************************************************************
