000010**************************************************************************
000020*    WSFMTPRD.CBL
000030*    WORKING-STORAGE for PLFMTPRD.CBL - builds the one-line product
000040*    detail line shared by the console listing and all four print
000050*    reports, so the "<id> | <name> | LKR <price> | ..." layout only
000060*    has to be gotten right in one place.
000070*
000080*    1990-03-20 GDS  Ticket INV-015 - first cut.
000090**************************************************************************
000100 
000110 01 WS-DETAIL-LINE                PIC X(80).
000120 01 WS-STRING-PTR                 PIC 9(03) COMP.
000130 
000140 01 WS-ID-EDIT                    PIC ZZZZ9.
000150 01 WS-PRICE-EDIT                 PIC ZZZZZZ9.99.
000160 01 WS-QUANTITY-EDIT              PIC ZZZZ9.
000170 
000180 01 W-LOW-STOCK-FLAG              PIC X.
000190    88 LOW-STOCK-CONDITION        VALUE "Y".
000200 
000210 01 W-EXPIRED-FLAG                PIC X.
000220    88 EXPIRED-CONDITION          VALUE "Y".
000230**************************************************************************
