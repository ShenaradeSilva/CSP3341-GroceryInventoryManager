000010**************************************************************************
000020*    EXPIRED-REPORT
000030*    Prints the pull-from-shelf list - every perishable whose expiry
000040*    date has passed the day the batch runs.  Non-perishables never
000050*    appear here; a blank expiry date on a perishable is treated as
000060*    not expired, same rule GROCERY-INVENTORY-SYSTEM's LIST option
000070*    uses on screen.
000080*
000090*    AUTHOR.        G. D. SILVA.
000100*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000110*    DATE-WRITTEN.  11/30/89.
000120*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    1989-11-30 GDS  Ticket INV-006 - first cut.
000160*    1994-09-01 RFM   Ticket INV-061 - picked up the leap-year fix to
000170*                     PLXPDATE, no local change needed.
000180*    1996-03-04 RFM   Ticket INV-070 - now shares PLXD-CHECK-IF-EXPIRED
000190*                     with the LIST option instead of its own copy of
000200*                     the year/month/day compare.
000210*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW: date
000220*                     fields already 4-digit CCYY; no code change
000230*                     required.
000240*    2004-03-09 GDS   Ticket INV-102 - COPY WSFILSTS.CBL added; this
000250*                     program was referencing RPT-FILE-STATUS off
000260*                     SLEXPRPT.CBL's SELECT clause with no WORKING-
000270*                     STORAGE item declaring it.
000280**************************************************************************
000290 
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    EXPIRED-REPORT.
000320 AUTHOR.        G. D. SILVA.
000330 INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000340 DATE-WRITTEN.  11/30/89.
000350 DATE-COMPILED.
000360 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000370 
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450 
000460     COPY "SLPRDMST.CBL".
000470     COPY "SLSUPMST.CBL".
000480     COPY "SLEXPRPT.CBL".
000490 
000500 DATA DIVISION.
000510 FILE SECTION.
000520 
000530     COPY "FDPRDMST.CBL".
000540     COPY "FDSUPMST.CBL".
000550     COPY "FDRPTOUT.CBL".
000560 
000570 WORKING-STORAGE SECTION.
000580 
000590     COPY "WSSUPTAB.CBL".
000600     COPY "WSFMTPRD.CBL".
000610     COPY "WSRPTFRM.CBL".
000620     COPY "WSXPDATE.CBL".
000630     COPY "WSFILSTS.CBL".
000640 
000650     01 WS-EXPIRED-COUNT           PIC 9(05) COMP.
000660     01 WS-EC-EDIT                 PIC ZZZZ9.
000670**************************************************************************
000680 
000690 PROCEDURE DIVISION.
000700 
000710     PERFORM 1000-INITIALIZE.
000720     PERFORM 2000-WRITE-REPORT-HEADER.
000730     PERFORM 3000-COUNT-EXPIRED-PRODUCTS.
000740     PERFORM 4000-WRITE-SECTION-HEADER.
000750     PERFORM 5000-WRITE-EXPIRED-DETAILS.
000760     PERFORM 9000-TERMINATE.
000770     STOP RUN.
000780**************************************************************************
000790 
000800 1000-INITIALIZE.
000810 
000820     PERFORM PLST-LOAD-SUPPLIER-TABLE.
000830     OPEN OUTPUT RPT-FILE.
000840     MOVE "EXPIRED PRODUCTS REPORT" TO WS-REPORT-TITLE.
000850     MOVE "No Expired Products Found!" TO WS-EMPTY-MESSAGE.
000860**************************************************************************
000870 
000880 2000-WRITE-REPORT-HEADER.
000890 
000900     PERFORM PLRF-WRITE-REPORT-HEADER.
000910**************************************************************************
000920 
000930 3000-COUNT-EXPIRED-PRODUCTS.
000940 
000950     MOVE ZERO TO WS-EXPIRED-COUNT.
000960     MOVE "N"  TO W-PRDM-EOF.
000970     OPEN INPUT PRODUCT-MASTER.
000980     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
000990     PERFORM 3200-TALLY-ONE-PRODUCT UNTIL PRDM-END-OF-FILE.
001000     CLOSE PRODUCT-MASTER.
001010**************************************************************************
001020 
001030 3100-READ-PRODUCT-FOR-COUNT.
001040 
001050     READ PRODUCT-MASTER
001060         AT END MOVE "Y" TO W-PRDM-EOF.
001070**************************************************************************
001080 
001090 3200-TALLY-ONE-PRODUCT.
001100 
001110     PERFORM PLXD-CHECK-IF-EXPIRED.
001120     IF EXPIRED-CONDITION
001130        ADD 1 TO WS-EXPIRED-COUNT.
001140     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
001150**************************************************************************
001160 
001170 4000-WRITE-SECTION-HEADER.
001180 
001190     MOVE WS-EXPIRED-COUNT TO WS-EC-EDIT.
001200     STRING "EXPIRED PRODUCTS (" DELIMITED BY SIZE
001210            WS-EC-EDIT           DELIMITED BY SIZE
001220            "):"                 DELIMITED BY SIZE
001230         INTO WS-SECTION-HEADER.
001240     PERFORM PLRF-WRITE-SECTION-HEADER.
001250**************************************************************************
001260 
001270 5000-WRITE-EXPIRED-DETAILS.
001280 
001290     IF WS-EXPIRED-COUNT = ZERO
001300        PERFORM PLRF-WRITE-EMPTY-MESSAGE
001310     ELSE
001320        MOVE "N" TO W-PRDM-EOF
001330        OPEN INPUT PRODUCT-MASTER
001340        PERFORM 5100-READ-PRODUCT-FOR-PRINT
001350        PERFORM 5200-PRINT-ONE-IF-EXPIRED UNTIL PRDM-END-OF-FILE
001360        CLOSE PRODUCT-MASTER.
001370**************************************************************************
001380 
001390 5100-READ-PRODUCT-FOR-PRINT.
001400 
001410     READ PRODUCT-MASTER
001420         AT END MOVE "Y" TO W-PRDM-EOF.
001430**************************************************************************
001440 
001450 5200-PRINT-ONE-IF-EXPIRED.
001460 
001470     PERFORM PLXD-CHECK-IF-EXPIRED.
001480     IF EXPIRED-CONDITION
001490        MOVE "N" TO W-LOW-STOCK-FLAG
001500        MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID
001510        PERFORM PLST-FIND-SUPPLIER-BY-ID
001520        PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE
001530        PERFORM PLRF-WRITE-DETAIL-LINE.
001540     PERFORM 5100-READ-PRODUCT-FOR-PRINT.
001550**************************************************************************
001560 
001570 9000-TERMINATE.
001580 
001590     CLOSE RPT-FILE.
001600 
001610     COPY "PLSUPTAB.CBL".
001620     COPY "PLFMTPRD.CBL".
001630     COPY "PLRPTFRM.CBL".
001640     COPY "PLXPDATE.CBL".
001650**************************************************************************
