000010**************************************************************************
000020*    SLLOWSTK.CBL
000030*    FILE-CONTROL entry for the low-stock report.
000040*
000050*    1989-11-30 GDS  Ticket INV-006 - first cut.
000060**************************************************************************
000070 
000080     SELECT RPT-FILE
000090            ASSIGN TO "LOW-STOCK-REPORT"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS IS RPT-FILE-STATUS.
000120**************************************************************************
