000010**************************************************************************
000020*    FDRPTOUT.CBL
000030*    FD common to all four print reports - one 80-byte line per
000040*    WRITE, same shape whichever report file is actually behind
000050*    RPT-FILE in a given program (see the matching SLxxxxxx.CBL).
000060*
000070*    1989-11-30 GDS  Ticket INV-006 - first cut.
000080**************************************************************************
000090 
000100     FD  RPT-FILE
000110         LABEL RECORDS ARE STANDARD
000120         RECORD CONTAINS 80 CHARACTERS.
000130 
000140     01  RPT-LINE                 PIC X(80).
000150**************************************************************************
