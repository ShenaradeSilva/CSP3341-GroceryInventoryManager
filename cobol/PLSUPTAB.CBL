000010**************************************************************************
000020*    PLSUPTAB.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that
000040*    also COPYs WSSUPTAB.CBL into WORKING-STORAGE and SLSUPMST.CBL /
000050*    FDSUPMST.CBL for the SUPPLIER-MASTER file itself.  Holds only the
000060*    load/lookup/add paragraphs, which touch SUPP-ENTRY alone, so any
000070*    program that prints a supplier name (all six programs in this
000080*    system) can COPY this without also carrying the product table.
000090*
000100*    1990-02-04 GDS  Ticket INV-011 - first cut.
000110*    1994-05-20 RFM   Ticket INV-055 - PLST-FIND-SUPPLIER-BY-ID added
000120*                     so the report programs quit re-reading
000130*                     SUPPLIER-MASTER once per product line.
000140*    1995-06-12 RFM   Ticket INV-066 - added ADD-SUPPLIER for
000150*                     INVENTORY-MAINTENANCE; REMOVE-SUPPLIER and the
000160*                     resequencing logic followed the same week but now
000170*                     live in PLSUPMNT.CBL - see Ticket INV-102 below.
000180*    2004-03-09 GDS   Ticket INV-102 - PLST-CHECK-SUPPLIER-IN-USE,
000190*                     PLST-REMOVE-SUPPLIER-BY-ID, PLST-RESEQUENCE-
000200*                     SUPPLIERS and the rewrite-the-master paragraphs
000210*                     moved out to PLSUPMNT.CBL, since they reach into
000220*                     PRDT-ENTRY and only INVENTORY-MAINTENANCE ever
000230*                     called them; the four report programs and
000240*                     GROCERY-INVENTORY-SYSTEM were COPYing this whole
000250*                     library just for LOAD/FIND and never had
000260*                     WSPRDTAB.CBL on hand for the other half.
000270**************************************************************************
000280 
000290 PLST-LOAD-SUPPLIER-TABLE.
000300 
000310     MOVE ZERO TO WS-SUPPLIER-COUNT.
000320     MOVE "N"  TO W-SUPM-EOF.
000330     OPEN INPUT SUPPLIER-MASTER.
000340     PERFORM PLST-READ-SUPPLIER-RECORD.
000350     PERFORM PLST-STORE-SUPPLIER-RECORD UNTIL SUPM-END-OF-FILE.
000360     CLOSE SUPPLIER-MASTER.
000370     ADD 1 TO WS-NEXT-SUPPLIER-ID.
000380**************************************************************************
000390 
000400 PLST-READ-SUPPLIER-RECORD.
000410 
000420     READ SUPPLIER-MASTER
000430         AT END MOVE "Y" TO W-SUPM-EOF.
000440**************************************************************************
000450 
000460 PLST-STORE-SUPPLIER-RECORD.
000470 
000480     ADD 1 TO WS-SUPPLIER-COUNT.
000490     SET SUPP-IDX TO WS-SUPPLIER-COUNT.
000500     MOVE SUPM-SUPPLIER-ID      TO SUPP-T-SUPPLIER-ID (SUPP-IDX).
000510     MOVE SUPM-SUPPLIER-NAME    TO SUPP-T-SUPPLIER-NAME (SUPP-IDX).
000520     MOVE SUPM-SUPPLIER-CONTACT TO SUPP-T-SUPPLIER-CONTACT (SUPP-IDX).
000530     IF SUPM-SUPPLIER-ID > WS-NEXT-SUPPLIER-ID
000540        MOVE SUPM-SUPPLIER-ID TO WS-NEXT-SUPPLIER-ID.
000550     PERFORM PLST-READ-SUPPLIER-RECORD.
000560**************************************************************************
000570 
000580 PLST-FIND-SUPPLIER-BY-ID.
000590 
000600     MOVE "N"    TO W-SUPPLIER-FOUND.
000610     MOVE SPACES TO WS-FOUND-SUPPLIER-NAME.
000620     MOVE ZERO   TO WS-FOUND-SUPPLIER-INDEX.
000630     PERFORM PLST-SCAN-ONE-SUPPLIER
000640         VARYING SUPP-IDX FROM 1 BY 1
000650         UNTIL SUPP-IDX > WS-SUPPLIER-COUNT
000660            OR SUPPLIER-FOUND.
000670**************************************************************************
000680 
000690 PLST-SCAN-ONE-SUPPLIER.
000700 
000710     IF SUPP-T-SUPPLIER-ID (SUPP-IDX) = WS-SEARCH-SUPPLIER-ID
000720        MOVE "Y" TO W-SUPPLIER-FOUND
000730        MOVE SUPP-T-SUPPLIER-NAME (SUPP-IDX) TO WS-FOUND-SUPPLIER-NAME
000740        SET WS-FOUND-SUPPLIER-INDEX TO SUPP-IDX.
000750**************************************************************************
000760 
000770 PLST-ADD-SUPPLIER.
000780 
000790     ADD 1 TO WS-SUPPLIER-COUNT.
000800     SET SUPP-IDX TO WS-SUPPLIER-COUNT.
000810     MOVE WS-NEXT-SUPPLIER-ID     TO SUPP-T-SUPPLIER-ID (SUPP-IDX).
000820     MOVE WS-NEW-SUPPLIER-NAME    TO SUPP-T-SUPPLIER-NAME (SUPP-IDX).
000830     MOVE WS-NEW-SUPPLIER-CONTACT TO SUPP-T-SUPPLIER-CONTACT (SUPP-IDX).
000840     DISPLAY "SUPPLIER ADDED - ID " WS-NEXT-SUPPLIER-ID
000850             " - " WS-NEW-SUPPLIER-NAME.
000860     ADD 1 TO WS-NEXT-SUPPLIER-ID.
000870**************************************************************************
