000010**************************************************************************
000020*    FULL-INVENTORY-REPORT
000030*    Prints the complete inventory position - supplier list then the
000040*    full product list - for the auditors and for whoever is closing
000050*    out the month.  Called by GROCERY-INVENTORY-SYSTEM (option 4) and
000060*    by INVENTORY-MAINTENANCE at the end of every maintenance run.
000070*
000080*    AUTHOR.        G. D. SILVA.
000090*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000100*    DATE-WRITTEN.  10/18/89.
000110*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000120*
000130*    CHANGE LOG
000140*    1989-10-18 GDS  Ticket INV-002 - first cut, product list only.
000150*    1990-04-02 GDS  Ticket INV-017 - added the SUPPLIER DETAILS section
000160*                     ahead of the product list, at the auditors'
000170*                     request.
000180*    1994-05-20 RFM   Ticket INV-055 - now shares PLST-LOAD-SUPPLIER-
000190*                     TABLE instead of its own read loop.
000200*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW: date
000210*                     stamp on the report header is already 4-digit
000220*                     CCYY; no code change required.
000230*    2004-03-09 GDS   Ticket INV-102 - COPY WSFILSTS.CBL added; this
000240*                     program was referencing RPT-FILE-STATUS off
000250*                     SLFULRPT.CBL's SELECT clause with no WORKING-
000260*                     STORAGE item declaring it.
000270**************************************************************************
000280 
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    FULL-INVENTORY-REPORT.
000310 AUTHOR.        G. D. SILVA.
000320 INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000330 DATE-WRITTEN.  10/18/89.
000340 DATE-COMPILED.
000350 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000360 
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440 
000450     COPY "SLPRDMST.CBL".
000460     COPY "SLSUPMST.CBL".
000470     COPY "SLFULRPT.CBL".
000480 
000490 DATA DIVISION.
000500 FILE SECTION.
000510 
000520     COPY "FDPRDMST.CBL".
000530     COPY "FDSUPMST.CBL".
000540     COPY "FDRPTOUT.CBL".
000550 
000560 WORKING-STORAGE SECTION.
000570 
000580     COPY "WSSUPTAB.CBL".
000590     COPY "WSFMTPRD.CBL".
000600     COPY "WSFMTSUP.CBL".
000610     COPY "WSRPTFRM.CBL".
000620     COPY "WSXPDATE.CBL".
000630     COPY "WSFILSTS.CBL".
000640 
000650     01 WS-PRODUCT-TOTAL           PIC 9(05) COMP.
000660     01 WS-PT-EDIT                 PIC ZZZZ9.
000670     01 WS-ST-EDIT                 PIC ZZZZ9.
000680     01 WS-TRAILER-LINE            PIC X(80).
000690**************************************************************************
000700 
000710 PROCEDURE DIVISION.
000720 
000730     PERFORM 1000-INITIALIZE.
000740     PERFORM 2000-WRITE-REPORT-HEADER.
000750     PERFORM 3000-WRITE-SUPPLIER-SECTION.
000760     PERFORM 4000-COUNT-PRODUCTS.
000770     PERFORM 5000-WRITE-PRODUCT-SECTION.
000780     PERFORM 6000-WRITE-TRAILER.
000790     PERFORM 9000-TERMINATE.
000800     STOP RUN.
000810**************************************************************************
000820 
000830 1000-INITIALIZE.
000840 
000850     PERFORM PLST-LOAD-SUPPLIER-TABLE.
000860     OPEN OUTPUT RPT-FILE.
000870     MOVE "INVENTORY REPORT" TO WS-REPORT-TITLE.
000880**************************************************************************
000890 
000900 2000-WRITE-REPORT-HEADER.
000910 
000920     PERFORM PLRF-WRITE-REPORT-HEADER.
000930**************************************************************************
000940 
000950 3000-WRITE-SUPPLIER-SECTION.
000960 
000970     MOVE WS-SUPPLIER-COUNT TO WS-ST-EDIT.
000980     STRING "SUPPLIER DETAILS ("  DELIMITED BY SIZE
000990            WS-ST-EDIT            DELIMITED BY SIZE
001000            "):"                  DELIMITED BY SIZE
001010         INTO WS-SECTION-HEADER.
001020     PERFORM PLRF-WRITE-SECTION-HEADER.
001030     IF WS-SUPPLIER-COUNT = ZERO
001040        MOVE "No Suppliers Found!" TO WS-EMPTY-MESSAGE
001050        PERFORM PLRF-WRITE-EMPTY-MESSAGE
001060     ELSE
001070        PERFORM 3100-PRINT-ONE-SUPPLIER
001080            VARYING SUPP-IDX FROM 1 BY 1
001090            UNTIL SUPP-IDX > WS-SUPPLIER-COUNT.
001100     MOVE SPACES TO RPT-LINE.
001110     WRITE RPT-LINE.
001120**************************************************************************
001130 
001140 3100-PRINT-ONE-SUPPLIER.
001150 
001160     MOVE SUPP-T-SUPPLIER-ID (SUPP-IDX)      TO SUPM-SUPPLIER-ID.
001170     MOVE SUPP-T-SUPPLIER-NAME (SUPP-IDX)    TO SUPM-SUPPLIER-NAME.
001180     MOVE SUPP-T-SUPPLIER-CONTACT (SUPP-IDX) TO SUPM-SUPPLIER-CONTACT.
001190     PERFORM PLFS-FORMAT-SUPPLIER-DETAIL-LINE.
001200     MOVE WS-SUPPLIER-LINE TO RPT-LINE.
001210     WRITE RPT-LINE.
001220**************************************************************************
001230 
001240 4000-COUNT-PRODUCTS.
001250 
001260     MOVE ZERO TO WS-PRODUCT-TOTAL.
001270     MOVE "N"  TO W-PRDM-EOF.
001280     OPEN INPUT PRODUCT-MASTER.
001290     PERFORM 4100-READ-PRODUCT-FOR-COUNT.
001300     PERFORM 4200-TALLY-ONE-PRODUCT UNTIL PRDM-END-OF-FILE.
001310     CLOSE PRODUCT-MASTER.
001320**************************************************************************
001330 
001340 4100-READ-PRODUCT-FOR-COUNT.
001350 
001360     READ PRODUCT-MASTER
001370         AT END MOVE "Y" TO W-PRDM-EOF.
001380**************************************************************************
001390 
001400 4200-TALLY-ONE-PRODUCT.
001410 
001420     ADD 1 TO WS-PRODUCT-TOTAL.
001430     PERFORM 4100-READ-PRODUCT-FOR-COUNT.
001440**************************************************************************
001450 
001460 5000-WRITE-PRODUCT-SECTION.
001470 
001480     MOVE WS-PRODUCT-TOTAL TO WS-PT-EDIT.
001490     STRING "PRODUCT LIST ("  DELIMITED BY SIZE
001500            WS-PT-EDIT        DELIMITED BY SIZE
001510            "):"              DELIMITED BY SIZE
001520         INTO WS-SECTION-HEADER.
001530     PERFORM PLRF-WRITE-SECTION-HEADER.
001540     IF WS-PRODUCT-TOTAL = ZERO
001550        MOVE "No Products Found!" TO WS-EMPTY-MESSAGE
001560        PERFORM PLRF-WRITE-EMPTY-MESSAGE
001570     ELSE
001580        MOVE "N" TO W-PRDM-EOF
001590        OPEN INPUT PRODUCT-MASTER
001600        PERFORM 5100-READ-PRODUCT-FOR-PRINT
001610        PERFORM 5200-PRINT-ONE-PRODUCT UNTIL PRDM-END-OF-FILE
001620        CLOSE PRODUCT-MASTER.
001630**************************************************************************
001640 
001650 5100-READ-PRODUCT-FOR-PRINT.
001660 
001670     READ PRODUCT-MASTER
001680         AT END MOVE "Y" TO W-PRDM-EOF.
001690**************************************************************************
001700 
001710 5200-PRINT-ONE-PRODUCT.
001720 
001730     MOVE "N" TO W-LOW-STOCK-FLAG.
001740     IF PRDM-QUANTITY <= 5
001750        MOVE "Y" TO W-LOW-STOCK-FLAG.
001760     PERFORM PLXD-CHECK-IF-EXPIRED.
001770     MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID.
001780     PERFORM PLST-FIND-SUPPLIER-BY-ID.
001790     PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE.
001800     PERFORM PLRF-WRITE-DETAIL-LINE.
001810     PERFORM 5100-READ-PRODUCT-FOR-PRINT.
001820**************************************************************************
001830 
001840 6000-WRITE-TRAILER.
001850 
001860     MOVE WS-EQUALS-LINE TO RPT-LINE.
001870     WRITE RPT-LINE.
001880     MOVE "REPORT END" TO RPT-LINE.
001890     WRITE RPT-LINE.
001900     MOVE SPACES TO WS-TRAILER-LINE.
001910     STRING "Total Products: "  DELIMITED BY SIZE
001920            WS-PT-EDIT          DELIMITED BY SIZE
001930         INTO WS-TRAILER-LINE.
001940     MOVE WS-TRAILER-LINE TO RPT-LINE.
001950     WRITE RPT-LINE.
001960     MOVE SPACES TO WS-TRAILER-LINE.
001970     STRING "Total Suppliers: " DELIMITED BY SIZE
001980            WS-ST-EDIT          DELIMITED BY SIZE
001990         INTO WS-TRAILER-LINE.
002000     MOVE WS-TRAILER-LINE TO RPT-LINE.
002010     WRITE RPT-LINE.
002020**************************************************************************
002030 
002040 9000-TERMINATE.
002050 
002060     CLOSE RPT-FILE.
002070 
002080     COPY "PLSUPTAB.CBL".
002090     COPY "PLFMTPRD.CBL".
002100     COPY "PLFMTSUP.CBL".
002110     COPY "PLRPTFRM.CBL".
002120     COPY "PLXPDATE.CBL".
002130**************************************************************************
