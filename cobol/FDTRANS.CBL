000010**************************************************************************
000020*    FDTRANS.CBL
000030*    FD and record layouts for the maintenance/driver transaction
000040*    file.  TRNS-CODE tells the reader which of the layouts below is
000050*    live in TRNS-DATA for this record.
000060*
000070*       01  ADD-PRODUCT, perishable        (Main option 1)
000080*       02  ADD-PRODUCT, non-perishable    (Main option 2 - no-op,
000090*                                            carried over from the
000100*                                            original program, see
000110*                                            2100-ADD-NONPERISHABLE-
000120*                                            PRODUCT in
000130*                                            inventory-maintenance)
000140*       03  LIST-PRODUCTS                  (Main option 3)
000150*       04  GENERATE-REPORT                (Main option 4)
000160*       05  END-OF-JOB                     (Main option 5)
000170*       AS  ADD-SUPPLIER                   (engine maintenance op)
000180*       RP  REMOVE-PRODUCT                 (engine maintenance op)
000190*       RS  REMOVE-SUPPLIER                (engine maintenance op)
000200*       US  UPDATE-STOCK                   (engine maintenance op)
000210*
000220*    1994-02-08 RFM   Ticket INV-050 - first cut, codes 01-05 only.
000230*    1994-06-30 RFM   Ticket INV-057 - added AS/RP/RS/US layouts so
000240*                     the engine's full maintenance surface can be
000250*                     driven off one transaction file instead of
000260*                     bolting on a second file just for those four.
000270*    2004-03-09 GDS   Ticket INV-102 - TRNS-AP-UNIT-PRICE changed from
000280*                     zoned DISPLAY to COMP-3, matching FDPRDMST.CBL's
000290*                     PRDM-UNIT-PRICE; FILLER in TRNS-ADD-PRODUCT
000300*                     widened to absorb the 4 bytes freed up.
000310**************************************************************************
000320 
000330     FD  TRANSACTION-FILE
000340         LABEL RECORDS ARE STANDARD
000350         RECORD CONTAINS 100 CHARACTERS.
000360 
000370     01  TRNS-RECORD.
000380         05 TRNS-CODE                PIC X(02).
000390         05 TRNS-DATA                PIC X(98).
000400 
000410     01  TRNS-ADD-PRODUCT REDEFINES TRNS-RECORD.
000420         05 FILLER                   PIC X(02).
000430         05 TRNS-AP-PRODUCT-NAME     PIC X(30).
000440         05 TRNS-AP-UNIT-PRICE       PIC 9(07)V99 COMP-3.
000450         05 TRNS-AP-QUANTITY         PIC 9(05).
000460         05 TRNS-AP-CATEGORY         PIC X(12).
000470         05 TRNS-AP-SUPPLIER-ID      PIC 9(05).
000480         05 TRNS-AP-EXPIRY-DATE      PIC X(10).
000490         05 TRNS-AP-SHELF-LIFE       PIC X(20).
000500         05 FILLER                   PIC X(11).
000510 
000520     01  TRNS-REPORT-REQUEST REDEFINES TRNS-RECORD.
000530         05 FILLER                   PIC X(02).
000540         05 TRNS-RPT-TYPE             PIC X(01).
000550            88 TRNS-RPT-LOW-STOCK        VALUE "L".
000560            88 TRNS-RPT-EXPIRED          VALUE "E".
000570            88 TRNS-RPT-CATEGORY         VALUE "C".
000580            88 TRNS-RPT-FULL             VALUE "I".
000590         05 TRNS-RPT-CATEGORY-CODE   PIC X(12).
000600         05 FILLER                   PIC X(85).
000610 
000620     01  TRNS-ADD-SUPPLIER REDEFINES TRNS-RECORD.
000630         05 FILLER                   PIC X(02).
000640         05 TRNS-AS-SUPPLIER-NAME    PIC X(30).
000650         05 TRNS-AS-SUPPLIER-CONTACT PIC X(20).
000660         05 FILLER                   PIC X(48).
000670 
000680     01  TRNS-REMOVE-PRODUCT REDEFINES TRNS-RECORD.
000690         05 FILLER                   PIC X(02).
000700         05 TRNS-RP-PRODUCT-ID       PIC 9(05).
000710         05 FILLER                   PIC X(93).
000720 
000730     01  TRNS-REMOVE-SUPPLIER REDEFINES TRNS-RECORD.
000740         05 FILLER                   PIC X(02).
000750         05 TRNS-RS-SUPPLIER-ID      PIC 9(05).
000760         05 FILLER                   PIC X(93).
000770 
000780     01  TRNS-UPDATE-STOCK REDEFINES TRNS-RECORD.
000790         05 FILLER                   PIC X(02).
000800         05 TRNS-US-PRODUCT-ID       PIC 9(05).
000810         05 TRNS-US-NEW-QUANTITY     PIC 9(05).
000820         05 FILLER                   PIC X(88).
000830**************************************************************************
