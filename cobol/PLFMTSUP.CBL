000010**************************************************************************
000020*    PLFMTSUP.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that also
000040*    COPYs WSFMTSUP.CBL and FDSUPMST.CBL.  Builds WS-SUPPLIER-LINE
000050*    from the current SUPM-RECORD.
000060*
000070*    1990-04-02 GDS  Ticket INV-017 - first cut.
000080**************************************************************************
000090 
000100 PLFS-FORMAT-SUPPLIER-DETAIL-LINE.
000110 
000120     MOVE SUPM-SUPPLIER-ID TO WS-SUPP-ID-EDIT.
000130     MOVE SPACES           TO WS-SUPPLIER-LINE.
000140     STRING WS-SUPP-ID-EDIT        DELIMITED BY SIZE
000150            " | "                  DELIMITED BY SIZE
000160            SUPM-SUPPLIER-NAME     DELIMITED BY SIZE
000170            " | "                  DELIMITED BY SIZE
000180            SUPM-SUPPLIER-CONTACT  DELIMITED BY SIZE
000190         INTO WS-SUPPLIER-LINE.
000200**************************************************************************
