000010**************************************************************************
000020*    SLEXPRPT.CBL
000030*    FILE-CONTROL entry for the expired-products report.
000040*
000050*    1990-01-14 GDS  Ticket INV-009 - first cut.
000060**************************************************************************
000070 
000080     SELECT RPT-FILE
000090            ASSIGN TO "EXPIRED-REPORT"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS IS RPT-FILE-STATUS.
000120**************************************************************************
