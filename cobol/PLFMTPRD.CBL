000010**************************************************************************
000020*    PLFMTPRD.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that also
000040*    COPYs WSFMTPRD.CBL, FDPRDMST.CBL and WSSUPTAB.CBL.  Builds
000050*    WS-DETAIL-LINE from the current PRDM-RECORD.  Caller is expected
000060*    to have already done the supplier lookup (PLST-FIND-SUPPLIER-BY-
000070*    ID) into WS-FOUND-SUPPLIER-NAME and to have set W-LOW-STOCK-FLAG
000080*    / W-EXPIRED-FLAG before PERFORMing this paragraph.
000090*
000100*    1990-03-20 GDS  Ticket INV-015 - first cut.
000110*    1992-11-11 GDS  Ticket INV-039 - added the low-stock/expired tags
000120*                     requested by the store manager after the paper
000130*                     report kept getting flagged by hand.
000140*    2004-03-09 GDS   Ticket INV-102 - spelled out "Qty:", "Supplier:"
000150*                     and "Expiry:" in full on the detail line; the
000160*                     abbreviated "Sup:"/"Exp:" tags did not match what
000170*                     the auditors' report spec calls for.
000180**************************************************************************
000190 
000200 PLFP-FORMAT-PRODUCT-DETAIL-LINE.
000210 
000220     MOVE PRDM-PRODUCT-ID  TO WS-ID-EDIT.
000230     MOVE PRDM-UNIT-PRICE  TO WS-PRICE-EDIT.
000240     MOVE PRDM-QUANTITY    TO WS-QUANTITY-EDIT.
000250     MOVE SPACES           TO WS-DETAIL-LINE.
000260     MOVE 1                TO WS-STRING-PTR.
000270 
000280     STRING WS-ID-EDIT             DELIMITED BY SIZE
000290            " | "                  DELIMITED BY SIZE
000300            PRDM-PRODUCT-NAME      DELIMITED BY SIZE
000310            " | LKR "              DELIMITED BY SIZE
000320            WS-PRICE-EDIT          DELIMITED BY SIZE
000330            " | Qty: "             DELIMITED BY SIZE
000340            WS-QUANTITY-EDIT       DELIMITED BY SIZE
000350            " | "                  DELIMITED BY SIZE
000360            PRDM-CATEGORY-CODE     DELIMITED BY SIZE
000370            " | Supplier: "        DELIMITED BY SIZE
000380            WS-FOUND-SUPPLIER-NAME DELIMITED BY SIZE
000390         INTO WS-DETAIL-LINE
000400         WITH POINTER WS-STRING-PTR
000410         ON OVERFLOW CONTINUE.
000420 
000430     IF LOW-STOCK-CONDITION
000440        STRING " [LOW STOCK]" DELIMITED BY SIZE
000450            INTO WS-DETAIL-LINE
000460            WITH POINTER WS-STRING-PTR
000470            ON OVERFLOW CONTINUE.
000480 
000490     IF EXPIRED-CONDITION
000500        STRING " [EXPIRED]" DELIMITED BY SIZE
000510            INTO WS-DETAIL-LINE
000520            WITH POINTER WS-STRING-PTR
000530            ON OVERFLOW CONTINUE.
000540 
000550     IF PRDM-IS-PERISHABLE
000560        STRING " | Expiry: " DELIMITED BY SIZE
000570               PRDM-EXPIRY-DATE DELIMITED BY SIZE
000580            INTO WS-DETAIL-LINE
000590            WITH POINTER WS-STRING-PTR
000600            ON OVERFLOW CONTINUE
000610     ELSE
000620        IF PRDM-SHELF-LIFE NOT = SPACES
000630           STRING " ! Shelf Life:" DELIMITED BY SIZE
000640                  PRDM-SHELF-LIFE  DELIMITED BY SIZE
000650               INTO WS-DETAIL-LINE
000660               WITH POINTER WS-STRING-PTR
000670               ON OVERFLOW CONTINUE.
000680**************************************************************************
