000010**************************************************************************
000020*    WSFILSTS.CBL
000030*    WORKING-STORAGE for the FILE STATUS fields named in the FILE-
000040*    CONTROL entries of SLTRANS.CBL, SLPRDMST.CBL, SLSUPMST.CBL and the
000050*    four SLxxxRPT.CBL/SLLOWSTK.CBL print-file entries.  COPY this
000060*    wherever any of those SELECT statements is pulled in; not every
000070*    program uses every file, so a program COPYing this carries a
000080*    status field or two it never tests - harmless.
000090*
000100*    2004-03-09 GDS   Ticket INV-102 - first cut.  The four report
000110*                     programs were COPYing SLLOWSTK.CBL/SLEXPRPT.CBL/
000120*                     SLCATRPT.CBL/SLFULRPT.CBL's RPT-FILE-STATUS
000130*                     clause with nothing declaring the field; this
000140*                     copybook, and GROCERY-INVENTORY-SYSTEM and
000150*                     INVENTORY-MAINTENANCE's old hand-declared copies
000160*                     of TRNS/PRDM/SUPM-FILE-STATUS, are retired in
000170*                     favor of this one shared declaration.
000180**************************************************************************
000190 
000200 01 TRNS-FILE-STATUS              PIC X(02).
000210 01 PRDM-FILE-STATUS              PIC X(02).
000220 01 SUPM-FILE-STATUS              PIC X(02).
000230 01 RPT-FILE-STATUS               PIC X(02).
000240**************************************************************************
