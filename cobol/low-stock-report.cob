000010**************************************************************************
000020*    LOW-STOCK-REPORT
000030*    Prints the shelf-restocking list the morning crew pulls off the
000040*    board - every product at or under the reorder point.  Called by
000050*    both GROCERY-INVENTORY-SYSTEM (option 4) and INVENTORY-MAINTENANCE
000060*    (end of every maintenance run) so it always reflects whatever
000070*    masters are on disk at the moment it runs.
000080*
000090*    AUTHOR.        G. D. SILVA.
000100*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000110*    DATE-WRITTEN.  11/30/89.
000120*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000130*
000140*    CHANGE LOG
000150*    1989-11-30 GDS  Ticket INV-006 - first cut, flat file, no paging -
000160*                     the shop only ever printed this one to the office
000170*                     printer and tore it off, page breaks never asked
000180*                     for.
000190*    1990-02-04 GDS  Ticket INV-011 - now looks the supplier name up
000200*                     instead of leaving the supplier ID bare on the
000210*                     line.
000220*    1993-06-30 RFM   Ticket INV-048 - reorder point confirmed at 5
000230*                     units per the auditors' stock policy memo.
000240*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW: date
000250*                     stamp on the report header is already 4-digit
000260*                     CCYY; no code change required.
000270*    2004-03-09 GDS   Ticket INV-102 - COPY WSFILSTS.CBL added; this
000280*                     program was referencing RPT-FILE-STATUS off
000290*                     SLLOWSTK.CBL's SELECT clause with no WORKING-
000300*                     STORAGE item declaring it.
000310**************************************************************************
000320 
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID.    LOW-STOCK-REPORT.
000350 AUTHOR.        G. D. SILVA.
000360 INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000370 DATE-WRITTEN.  11/30/89.
000380 DATE-COMPILED.
000390 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000400 
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480 
000490     COPY "SLPRDMST.CBL".
000500     COPY "SLSUPMST.CBL".
000510     COPY "SLLOWSTK.CBL".
000520 
000530 DATA DIVISION.
000540 FILE SECTION.
000550 
000560     COPY "FDPRDMST.CBL".
000570     COPY "FDSUPMST.CBL".
000580     COPY "FDRPTOUT.CBL".
000590 
000600 WORKING-STORAGE SECTION.
000610 
000620     COPY "WSSUPTAB.CBL".
000630     COPY "WSFMTPRD.CBL".
000640     COPY "WSRPTFRM.CBL".
000650     COPY "WSFILSTS.CBL".
000660 
000670     01 WS-LOW-STOCK-COUNT         PIC 9(05) COMP.
000680     01 WS-LSC-EDIT                PIC ZZZZ9.
000690**************************************************************************
000700 
000710 PROCEDURE DIVISION.
000720 
000730     PERFORM 1000-INITIALIZE.
000740     PERFORM 2000-WRITE-REPORT-HEADER.
000750     PERFORM 3000-COUNT-LOW-STOCK-PRODUCTS.
000760     PERFORM 4000-WRITE-SECTION-HEADER.
000770     PERFORM 5000-WRITE-LOW-STOCK-DETAILS.
000780     PERFORM 9000-TERMINATE.
000790     STOP RUN.
000800**************************************************************************
000810 
000820 1000-INITIALIZE.
000830 
000840     PERFORM PLST-LOAD-SUPPLIER-TABLE.
000850     OPEN OUTPUT RPT-FILE.
000860     MOVE "LOW STOCK PRODUCTS REPORT" TO WS-REPORT-TITLE.
000870     MOVE "No Low Stock Products Found!" TO WS-EMPTY-MESSAGE.
000880**************************************************************************
000890 
000900 2000-WRITE-REPORT-HEADER.
000910 
000920     PERFORM PLRF-WRITE-REPORT-HEADER.
000930**************************************************************************
000940 
000950 3000-COUNT-LOW-STOCK-PRODUCTS.
000960 
000970     MOVE ZERO TO WS-LOW-STOCK-COUNT.
000980     MOVE "N"  TO W-PRDM-EOF.
000990     OPEN INPUT PRODUCT-MASTER.
001000     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
001010     PERFORM 3200-TALLY-ONE-PRODUCT UNTIL PRDM-END-OF-FILE.
001020     CLOSE PRODUCT-MASTER.
001030**************************************************************************
001040 
001050 3100-READ-PRODUCT-FOR-COUNT.
001060 
001070     READ PRODUCT-MASTER
001080         AT END MOVE "Y" TO W-PRDM-EOF.
001090**************************************************************************
001100 
001110 3200-TALLY-ONE-PRODUCT.
001120 
001130     IF PRDM-QUANTITY <= 5
001140        ADD 1 TO WS-LOW-STOCK-COUNT.
001150     PERFORM 3100-READ-PRODUCT-FOR-COUNT.
001160**************************************************************************
001170 
001180 4000-WRITE-SECTION-HEADER.
001190 
001200     MOVE WS-LOW-STOCK-COUNT TO WS-LSC-EDIT.
001210     STRING "LOW STOCK PRODUCTS (" DELIMITED BY SIZE
001220            WS-LSC-EDIT            DELIMITED BY SIZE
001230            "):"                   DELIMITED BY SIZE
001240         INTO WS-SECTION-HEADER.
001250     PERFORM PLRF-WRITE-SECTION-HEADER.
001260**************************************************************************
001270 
001280 5000-WRITE-LOW-STOCK-DETAILS.
001290 
001300     IF WS-LOW-STOCK-COUNT = ZERO
001310        PERFORM PLRF-WRITE-EMPTY-MESSAGE
001320     ELSE
001330        MOVE "N" TO W-PRDM-EOF
001340        OPEN INPUT PRODUCT-MASTER
001350        PERFORM 5100-READ-PRODUCT-FOR-PRINT
001360        PERFORM 5200-PRINT-ONE-IF-LOW-STOCK UNTIL PRDM-END-OF-FILE
001370        CLOSE PRODUCT-MASTER.
001380**************************************************************************
001390 
001400 5100-READ-PRODUCT-FOR-PRINT.
001410 
001420     READ PRODUCT-MASTER
001430         AT END MOVE "Y" TO W-PRDM-EOF.
001440**************************************************************************
001450 
001460 5200-PRINT-ONE-IF-LOW-STOCK.
001470 
001480     IF PRDM-QUANTITY <= 5
001490        MOVE "Y" TO W-LOW-STOCK-FLAG
001500        MOVE "N" TO W-EXPIRED-FLAG
001510        MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID
001520        PERFORM PLST-FIND-SUPPLIER-BY-ID
001530        PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE
001540        PERFORM PLRF-WRITE-DETAIL-LINE.
001550     PERFORM 5100-READ-PRODUCT-FOR-PRINT.
001560**************************************************************************
001570 
001580 9000-TERMINATE.
001590 
001600     CLOSE RPT-FILE.
001610 
001620     COPY "PLSUPTAB.CBL".
001630     COPY "PLFMTPRD.CBL".
001640     COPY "PLRPTFRM.CBL".
001650**************************************************************************
