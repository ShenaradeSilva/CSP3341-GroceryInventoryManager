000010**************************************************************************
000020*    WSFMTSUP.CBL
000030*    WORKING-STORAGE for PLFMTSUP.CBL - builds the one-line supplier
000040*    detail line used in the full inventory report's SUPPLIER DETAILS
000050*    section.
000060*
000070*    1990-04-02 GDS  Ticket INV-017 - first cut.
000080**************************************************************************
000090 
000100 01 WS-SUPPLIER-LINE               PIC X(80).
000110 01 WS-SUPP-ID-EDIT                PIC ZZZZ9.
000120**************************************************************************
