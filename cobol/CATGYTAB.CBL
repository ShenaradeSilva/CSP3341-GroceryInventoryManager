000010**************************************************************************
000020*    CATGYTAB.CBL
000030*    WORKING-STORAGE table of the six fixed inventory category codes.
000040*
000050*    1990-03-11 GDS  Ticket INV-014 - first cut, copied out of the old
000060*                     STATE-FILE lookup idea so category checking does
000070*                     not need its own maintenance program.
000080*    1994-07-02 RFM   Ticket INV-058 - added CATG-VALID-CATEGORY 88
000090*                     so callers stop hand-rolling the six-way IF.
000100**************************************************************************
000110 
000120 01 CATG-TABLE-AREA.
000130    05 FILLER                     PIC X(12) VALUE "DAIRY".
000140    05 FILLER                     PIC X(12) VALUE "PRODUCE".
000150    05 FILLER                     PIC X(12) VALUE "MEAT".
000160    05 FILLER                     PIC X(12) VALUE "BEVERAGES".
000170    05 FILLER                     PIC X(12) VALUE "CANNED_FOOD".
000180    05 FILLER                     PIC X(12) VALUE "DRIED_FOOD".
000190 
000200 01 CATG-TABLE REDEFINES CATG-TABLE-AREA.
000210    05 CATG-ENTRY                 PIC X(12) OCCURS 6 TIMES
000220                                   INDEXED BY CATG-IDX.
000230 
000240 01 CATG-SUBSCRIPT                PIC 9(01) COMP.
000250 
000260 01 W-CATG-ENTERED                PIC X(12).
000270    88 CATG-VALID-CATEGORY        VALUE "DAIRY", "PRODUCE", "MEAT",
000280                                         "BEVERAGES", "CANNED_FOOD",
000290                                         "DRIED_FOOD".
000300**************************************************************************
