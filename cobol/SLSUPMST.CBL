000010**************************************************************************
000020*    SLSUPMST.CBL
000030*    FILE-CONTROL entry for the supplier master.
000040*
000050*    1989-11-05 GDS  Ticket INV-003 - first cut.
000060**************************************************************************
000070 
000080     SELECT SUPPLIER-MASTER
000090            ASSIGN TO "SUPPLIER-MASTER"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS IS SUPM-FILE-STATUS.
000120**************************************************************************
