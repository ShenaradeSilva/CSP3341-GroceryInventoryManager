000010**************************************************************************
000020*    SLCATRPT.CBL
000030*    FILE-CONTROL entry for the per-category report.
000040*
000050*    1990-04-02 GDS  Ticket INV-017 - first cut.
000060**************************************************************************
000070 
000080     SELECT RPT-FILE
000090            ASSIGN TO "CATEGORY-REPORT"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS IS RPT-FILE-STATUS.
000120**************************************************************************
