000010**************************************************************************
000020*    PLSUPMNT.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that also
000040*    COPYs WSSUPTAB.CBL, PLSUPTAB.CBL, WSPRDTAB.CBL and SLSUPMST.CBL /
000050*    FDSUPMST.CBL - the REMOVE-SUPPLIER side of supplier maintenance,
000060*    split out of PLSUPTAB.CBL because PLST-CHECK-SUPPLIER-IN-USE and
000070*    PLST-RESEQUENCE-SUPPLIERS both reach into PRDT-ENTRY to keep every
000080*    product's SUPPLIER-ID reference honest.  Only INVENTORY-MAINTENANCE
000090*    calls into this library.
000100*
000110*    2004-03-09 GDS   Ticket INV-102 - split out of PLSUPTAB.CBL; see
000120*                     that copybook's change log and WSSUPTAB.CBL's.
000130*                     No logic changed, only which copybook it lives in.
000140**************************************************************************
000150 
000160 PLST-CHECK-SUPPLIER-IN-USE.
000170 
000180     MOVE "N" TO W-SUPPLIER-IN-USE.
000190     PERFORM PLST-SCAN-PRODUCTS-FOR-SUPPLIER
000200         VARYING PRDT-SRCH-IDX FROM 1 BY 1
000210         UNTIL PRDT-SRCH-IDX > WS-PRODUCT-COUNT
000220            OR SUPPLIER-IN-USE.
000230**************************************************************************
000240 
000250 PLST-SCAN-PRODUCTS-FOR-SUPPLIER.
000260 
000270     IF PRDT-T-SUPPLIER-ID (PRDT-SRCH-IDX) = WS-SEARCH-SUPPLIER-ID
000280        MOVE "Y" TO W-SUPPLIER-IN-USE.
000290**************************************************************************
000300 
000310 PLST-REMOVE-SUPPLIER-BY-ID.
000320 
000330     PERFORM PLST-FIND-SUPPLIER-BY-ID.
000340     IF NOT SUPPLIER-FOUND
000350        DISPLAY "SUPPLIER NOT FOUND - ID " WS-SEARCH-SUPPLIER-ID
000360     ELSE
000370        PERFORM PLST-CHECK-SUPPLIER-IN-USE
000380        IF SUPPLIER-IN-USE
000390           DISPLAY "CANNOT REMOVE SUPPLIER " WS-SEARCH-SUPPLIER-ID
000400                   " - PRODUCTS STILL REFERENCE IT"
000410        ELSE
000420           PERFORM PLST-SHIFT-SUPPLIERS-DOWN
000430               VARYING SUPP-IDX FROM WS-FOUND-SUPPLIER-INDEX BY 1
000440               UNTIL SUPP-IDX >= WS-SUPPLIER-COUNT
000450           SUBTRACT 1 FROM WS-SUPPLIER-COUNT
000460           PERFORM PLST-RESEQUENCE-SUPPLIERS
000470               VARYING SUPP-IDX FROM 1 BY 1
000480               UNTIL SUPP-IDX > WS-SUPPLIER-COUNT
000490           ADD 1 TO WS-SUPPLIER-COUNT GIVING WS-NEXT-SUPPLIER-ID
000500           DISPLAY "SUPPLIER REMOVED - ID " WS-SEARCH-SUPPLIER-ID.
000510**************************************************************************
000520 
000530 PLST-SHIFT-SUPPLIERS-DOWN.
000540 
000550     SET SUPP-SRCH-IDX TO SUPP-IDX.
000560     SET SUPP-SRCH-IDX UP BY 1.
000570     MOVE SUPP-ENTRY (SUPP-SRCH-IDX) TO SUPP-ENTRY (SUPP-IDX).
000580**************************************************************************
000590 
000600 PLST-RESEQUENCE-SUPPLIERS.
000610 
000620     SET WS-SUPP-RESEQ-CTR TO SUPP-IDX.
000630     IF SUPP-T-SUPPLIER-ID (SUPP-IDX) NOT = WS-SUPP-RESEQ-CTR
000640        MOVE SUPP-T-SUPPLIER-ID (SUPP-IDX) TO WS-OLD-SUPPLIER-ID
000650        MOVE WS-SUPP-RESEQ-CTR TO SUPP-T-SUPPLIER-ID (SUPP-IDX)
000660        PERFORM PLST-UPDATE-PRODUCT-SUPPLIER-REFS.
000670**************************************************************************
000680 
000690 PLST-UPDATE-PRODUCT-SUPPLIER-REFS.
000700 
000710     PERFORM PLST-FIX-ONE-PRODUCT-REF
000720         VARYING PRDT-SRCH-IDX FROM 1 BY 1
000730         UNTIL PRDT-SRCH-IDX > WS-PRODUCT-COUNT.
000740**************************************************************************
000750 
000760 PLST-FIX-ONE-PRODUCT-REF.
000770 
000780     IF PRDT-T-SUPPLIER-ID (PRDT-SRCH-IDX) = WS-OLD-SUPPLIER-ID
000790        MOVE WS-SUPP-RESEQ-CTR TO PRDT-T-SUPPLIER-ID (PRDT-SRCH-IDX).
000800**************************************************************************
000810 
000820 PLST-REWRITE-SUPPLIER-MASTER.
000830 
000840     OPEN OUTPUT SUPPLIER-MASTER.
000850     PERFORM PLST-WRITE-ONE-SUPPLIER-RECORD
000860         VARYING SUPP-IDX FROM 1 BY 1
000870         UNTIL SUPP-IDX > WS-SUPPLIER-COUNT.
000880     CLOSE SUPPLIER-MASTER.
000890**************************************************************************
000900 
000910 PLST-WRITE-ONE-SUPPLIER-RECORD.
000920 
000930     WRITE SUPM-RECORD FROM SUPP-ENTRY (SUPP-IDX).
000940**************************************************************************
