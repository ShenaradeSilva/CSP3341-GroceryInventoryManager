000010**************************************************************************
000020*    PLRPTFRM.CBL
000030*    PROCEDURE library to be COPYed at the tail of any of the four
000040*    print-report programs, paired with WSRPTFRM.CBL in WORKING-
000050*    STORAGE and a report file pair (SLxxxxxx.CBL/FDRPTOUT.CBL) in
000060*    FILE-CONTROL/FD.  Caller OPENs and CLOSEs RPT-FILE itself; these
000070*    paragraphs only write to it.  Caller loads WS-REPORT-TITLE,
000080*    WS-SECTION-HEADER (with the count already built into the text)
000090*    and WS-EMPTY-MESSAGE before PERFORMing the matching paragraph.
000100*
000110*    1989-11-30 GDS  Ticket INV-006 - first cut.
000120**************************************************************************
000130 
000140 PLRF-WRITE-REPORT-HEADER.
000150 
000160     PERFORM PLRF-GET-CURRENT-DATE-TIME.
000170     MOVE WS-EQUALS-LINE     TO RPT-LINE.
000180     WRITE RPT-LINE.
000190     MOVE WS-REPORT-TITLE    TO RPT-LINE.
000200     WRITE RPT-LINE.
000210     MOVE WS-GENERATED-STAMP TO RPT-LINE.
000220     WRITE RPT-LINE.
000230     MOVE WS-EQUALS-LINE     TO RPT-LINE.
000240     WRITE RPT-LINE.
000250     MOVE SPACES             TO RPT-LINE.
000260     WRITE RPT-LINE.
000270**************************************************************************
000280 
000290 PLRF-GET-CURRENT-DATE-TIME.
000300 
000310     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
000320     ACCEPT WS-NOW-HHMMSSHH   FROM TIME.
000330     MOVE WS-TODAY-CCYY TO WS-GS-CCYY.
000340     MOVE WS-TODAY-MM   TO WS-GS-MM.
000350     MOVE WS-TODAY-DD   TO WS-GS-DD.
000360     MOVE WS-NOW-HH     TO WS-GS-HH.
000370     MOVE WS-NOW-MIN    TO WS-GS-MIN.
000380     MOVE WS-NOW-SS     TO WS-GS-SS.
000390**************************************************************************
000400 
000410 PLRF-WRITE-SECTION-HEADER.
000420 
000430     MOVE WS-SECTION-HEADER TO RPT-LINE.
000440     WRITE RPT-LINE.
000450     MOVE WS-DASHES-LINE    TO RPT-LINE.
000460     WRITE RPT-LINE.
000470**************************************************************************
000480 
000490 PLRF-WRITE-EMPTY-MESSAGE.
000500 
000510     MOVE WS-EMPTY-MESSAGE TO RPT-LINE.
000520     WRITE RPT-LINE.
000530**************************************************************************
000540 
000550 PLRF-WRITE-DETAIL-LINE.
000560 
000570     MOVE WS-DETAIL-LINE TO RPT-LINE.
000580     WRITE RPT-LINE.
000590**************************************************************************
