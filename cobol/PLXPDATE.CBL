000010**************************************************************************
000020*    PLXPDATE.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that
000040*    also COPYs WSXPDATE.CBL into WORKING-STORAGE.
000050*
000060*    1994-03-15 RFM   Ticket INV-052 - first cut.
000070*    1994-09-01 RFM   Ticket INV-061 - leap-year test was checking
000080*                     remainder of 4 only; added the /100,/400 rule
000090*                     after CCYY-02-29 on a non-leap century slipped
000100*                     through in parallel testing.
000110*    1996-03-04 RFM   Ticket INV-070 - added PLXD-CHECK-IF-EXPIRED so
000120*                     every program that flags expired stock does the
000130*                     year/month/day compare the same way; needs
000140*                     FDPRDMST.CBL's PRDM-EXP-xxx fields and
000150*                     WSFMTPRD.CBL's W-EXPIRED-FLAG in the same COPY
000160*                     chain to work.
000170**************************************************************************
000180 
000190 PLXD-VALIDATE-EXPIRY-DATE.
000200 
000210     MOVE "Y" TO W-GXPD-VALID-DATE-INFORMED.
000220 
000230     IF NOT GXPD-MONTH-VALID
000240        MOVE "N" TO W-GXPD-VALID-DATE-INFORMED
000250     ELSE
000260        MOVE GXPD-DAYS-IN-MONTH (GXPD-MM) TO GXPD-MAX-DAY
000270        IF GXPD-MM = 2
000280           PERFORM PLXD-ADJUST-FEBRUARY-FOR-LEAP-YEAR.
000290        IF GXPD-DD = ZERO OR GXPD-DD > GXPD-MAX-DAY
000300           MOVE "N" TO W-GXPD-VALID-DATE-INFORMED.
000310 
000320     IF NOT GXPD-VALID-DATE-INFORMED
000330        DISPLAY "Invalid Date Format! Use the format YYYY-MM-DD"
000340        PERFORM PLXD-SUBSTITUTE-TODAYS-DATE.
000350**************************************************************************
000360 
000370 PLXD-ADJUST-FEBRUARY-FOR-LEAP-YEAR.
000380 
000390     DIVIDE GXPD-CCYY BY 4 GIVING GXPD-LEAP-YEAR-REMAINDER
000400                           REMAINDER GXPD-LEAP-YEAR-REMAINDER.
000410     IF GXPD-LEAP-YEAR-REMAINDER = ZERO
000420        MOVE 29 TO GXPD-MAX-DAY
000430        DIVIDE GXPD-CCYY BY 100 GIVING GXPD-LEAP-YEAR-REMAINDER
000440                              REMAINDER GXPD-LEAP-YEAR-REMAINDER
000450        IF GXPD-LEAP-YEAR-REMAINDER = ZERO
000460           MOVE 28 TO GXPD-MAX-DAY
000470           DIVIDE GXPD-CCYY BY 400 GIVING GXPD-LEAP-YEAR-REMAINDER
000480                                 REMAINDER GXPD-LEAP-YEAR-REMAINDER
000490           IF GXPD-LEAP-YEAR-REMAINDER = ZERO
000500              MOVE 29 TO GXPD-MAX-DAY.
000510**************************************************************************
000520 
000530 PLXD-SUBSTITUTE-TODAYS-DATE.
000540 
000550     PERFORM PLXD-GET-TODAYS-DATE.
000560     MOVE GXPD-TODAY-CCYY TO GXPD-CCYY.
000570     MOVE GXPD-TODAY-MM   TO GXPD-MM.
000580     MOVE GXPD-TODAY-DD   TO GXPD-DD.
000590**************************************************************************
000600 
000610 PLXD-GET-TODAYS-DATE.
000620 
000630     ACCEPT GXPD-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
000640**************************************************************************
000650 
000660 PLXD-CHECK-IF-EXPIRED.
000670 
000680     MOVE "N" TO W-EXPIRED-FLAG.
000690     IF PRDM-IS-PERISHABLE AND PRDM-EXPIRY-DATE NOT = SPACES
000700        PERFORM PLXD-GET-TODAYS-DATE
000710        IF PRDM-EXP-CCYY < GXPD-TODAY-CCYY
000720           MOVE "Y" TO W-EXPIRED-FLAG
000730        ELSE
000740           IF PRDM-EXP-CCYY = GXPD-TODAY-CCYY
000750              IF PRDM-EXP-MM < GXPD-TODAY-MM
000760                 MOVE "Y" TO W-EXPIRED-FLAG
000770              ELSE
000780                 IF PRDM-EXP-MM = GXPD-TODAY-MM
000790                    IF PRDM-EXP-DD < GXPD-TODAY-DD
000800                       MOVE "Y" TO W-EXPIRED-FLAG.
000810**************************************************************************
