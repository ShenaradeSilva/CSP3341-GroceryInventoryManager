000010**************************************************************************
000020*    GROCERY-INVENTORY-SYSTEM
000030*    Batch transaction driver for the grocery inventory system.  This
000040*    is the program the store used to run interactively off a Scanner
000050*    menu; it now reads its choices off TRANSACTION-FILE one record at
000060*    a time instead of waiting on a terminal.  Codes AS/RP/RS/US on
000070*    the same file are not this program's business - those are read
000080*    and applied by INVENTORY-MAINTENANCE in the step ahead of this
000090*    one in the run stream.  This program only knows codes 01-05.
000100*
000110*    AUTHOR.        G. D. SILVA.
000120*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000130*    DATE-WRITTEN.  11/02/89.
000140*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000150*
000160*    CHANGE LOG
000170*    1989-11-02 GDS  First cut - options 1,3,5 only, no reports yet.
000180*    1989-11-30 GDS  Ticket INV-006 - option 4 wired up to CALL the
000190*                     print-report programs once they existed.
000200*    1990-01-06 GDS  Ticket INV-010 - option 2 (add non-perishable)
000210*                     left as a no-op per the original menu program;
000220*                     store manager never used it, not worth building.
000230*    1990-04-19 GDS  Ticket INV-019 - option 1 now validates the
000240*                     supplier reference before appending the record,
000250*                     after a bad transaction put an orphan product on
000260*                     the shelf report.
000270*    1990-11-11 GDS  Ticket INV-039 - option 1 now runs the expiry
000280*                     date through PLXPDATE instead of trusting the
000290*                     transaction file blindly.
000300*    1992-01-06 RFM   Ticket INV-041 - option 4 now dispatches by
000310*                     TRNS-RPT-TYPE so a single transaction code can
000320*                     ask for any one of the four reports.
000330*    1993-06-30 RFM   Ticket INV-048 - added the invalid-category
000340*                     rejection message the auditors asked for.
000350*    1994-02-08 RFM   Ticket INV-050 - TRANSACTION-FILE replaces the
000360*                     control-file "next code" counter entirely.
000370*    1994-09-01 RFM   Ticket INV-061 - picked up the leap-year fix to
000380*                     PLXPDATE, no local change needed.
000390*    1996-03-04 RFM   Ticket INV-070 - CATEGORY-REPORT call now passes
000400*                     the category code from the transaction record
000410*                     instead of prompting.
000420*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW:
000430*                     all date fields in this program are already
000440*                     4-digit CCYY (see WSXPDATE.CBL); no code change
000450*                     required.  Signed off by K.P. JAYASINGHE.
000460*    1999-01-25 KPJ   Ticket INV-082 - re-verified after the supplier
000470*                     master conversion; still clean.
000480*    2001-07-09 RFM   Ticket INV-090 - LIST option now shows the
000490*                     [LOW STOCK]/[EXPIRED] tags on screen, matching
000500*                     the printed reports.
000510*    2003-05-14 GDS   Ticket INV-097 - DUMMY-ANSWER field removed,
000520*                     dead since this stopped being interactive.
000530*    2004-03-09 GDS   Ticket INV-102 - W-NEW-PRDM-UNIT-PRICE changed to
000540*                     COMP-3 to match PRDM-UNIT-PRICE; TRNS/PRDM/SUPM-
000550*                     FILE-STATUS pulled out to shared copybook
000560*                     WSFILSTS.CBL instead of being hand-declared here.
000570**************************************************************************
000580 
000590  IDENTIFICATION DIVISION.
000600  PROGRAM-ID.    GROCERY-INVENTORY-SYSTEM.
000610  AUTHOR.        G. D. SILVA.
000620  INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000630  DATE-WRITTEN.  11/02/89.
000640  DATE-COMPILED.
000650  SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000660 
000670  ENVIRONMENT DIVISION.
000680  CONFIGURATION SECTION.
000690  SPECIAL-NAMES.
000700      C01 IS TOP-OF-FORM
000710      UPSI-0 ON STATUS IS RERUN-REQUESTED
000720             OFF STATUS IS NORMAL-RUN.
000730 
000740  INPUT-OUTPUT SECTION.
000750  FILE-CONTROL.
000760 
000770      COPY "SLTRANS.CBL".
000780      COPY "SLPRDMST.CBL".
000790      COPY "SLSUPMST.CBL".
000800 
000810  DATA DIVISION.
000820  FILE SECTION.
000830 
000840      COPY "FDTRANS.CBL".
000850      COPY "FDPRDMST.CBL".
000860      COPY "FDSUPMST.CBL".
000870 
000880  WORKING-STORAGE SECTION.
000890 
000900      COPY "WSSUPTAB.CBL".
000910      COPY "WSFMTPRD.CBL".
000920      COPY "CATGYTAB.CBL".
000930      COPY "WSXPDATE.CBL".
000940      COPY "WSFILSTS.CBL".
000950 
000960      01 W-TRNS-EOF                 PIC X.
000970         88 TRNS-END-OF-FILE           VALUE "Y".
000980 
000990      01 W-END-OF-JOB-SEEN          PIC X.
001000         88 END-OF-JOB-SEEN             VALUE "Y".
001010 
001020      01 WS-NEW-PRODUCT-ID          PIC 9(05) COMP.
001030      01 WS-MAX-PRODUCT-ID          PIC 9(05) COMP.
001040 
001050      01 W-SUPPLIER-OK-FLAG         PIC X.
001060         88 SUPPLIER-OK                VALUE "Y".
001070 
001080      01 W-NEW-PRDM-RECORD.
001090         05 W-NEW-PRDM-PRODUCT-ID    PIC 9(05).
001100         05 W-NEW-PRDM-TYPE          PIC X(01).
001110         05 W-NEW-PRDM-PRODUCT-NAME  PIC X(30).
001120         05 W-NEW-PRDM-UNIT-PRICE    PIC 9(07)V99 COMP-3.
001130         05 W-NEW-PRDM-QUANTITY      PIC 9(05).
001140         05 W-NEW-PRDM-CATEGORY      PIC X(12).
001150         05 W-NEW-PRDM-SUPPLIER-ID   PIC 9(05).
001160         05 W-NEW-PRDM-EXPIRY-DATE   PIC X(10).
001170         05 W-NEW-PRDM-SHELF-LIFE    PIC X(20).
001180         05 FILLER                   PIC X(07).
001190 
001200      77 DUMMY-ANSWER                PIC X.
001210**************************************************************************
001220 
001230  PROCEDURE DIVISION.
001240 
001250      PERFORM 1000-INITIALIZE.
001260      PERFORM 2000-PROCESS-ONE-TRANSACTION
001270          UNTIL TRNS-END-OF-FILE
001280             OR END-OF-JOB-SEEN.
001290      PERFORM 9000-TERMINATE.
001300      STOP RUN.
001310**************************************************************************
001320 
001330  1000-INITIALIZE.
001340 
001350      MOVE "N" TO W-TRNS-EOF.
001360      MOVE "N" TO W-END-OF-JOB-SEEN.
001370      OPEN INPUT TRANSACTION-FILE.
001380      PERFORM 1900-READ-TRANSACTION.
001390**************************************************************************
001400 
001410  1900-READ-TRANSACTION.
001420 
001430      READ TRANSACTION-FILE
001440          AT END MOVE "Y" TO W-TRNS-EOF.
001450**************************************************************************
001460 
001470  2000-PROCESS-ONE-TRANSACTION.
001480 
001490      IF TRNS-CODE = "01"
001500         PERFORM 2100-ADD-PERISHABLE-PRODUCT.
001510 
001520*    Code 02 (add non-perishable) is a deliberate no-op, carried
001530*    over unchanged from the original menu program - see change log.
001540 
001550      IF TRNS-CODE = "03"
001560         PERFORM 2300-LIST-PRODUCTS.
001570 
001580      IF TRNS-CODE = "04"
001590         PERFORM 2400-GENERATE-REPORT.
001600 
001610      IF TRNS-CODE = "05"
001620         PERFORM 2500-END-OF-JOB.
001630 
001640      IF TRNS-CODE NOT = "01" AND NOT = "02" AND NOT = "03"
001650                           AND NOT = "04" AND NOT = "05"
001660         DISPLAY "INVALID OPTION ON TRANSACTION FILE: " TRNS-CODE.
001670 
001680      PERFORM 1900-READ-TRANSACTION.
001690**************************************************************************
001700 
001710  2100-ADD-PERISHABLE-PRODUCT.
001720 
001730      PERFORM 2110-COMPUTE-NEXT-PRODUCT-ID.
001740      PERFORM 2120-VALIDATE-SUPPLIER-EXISTS.
001750 
001760      MOVE TRNS-AP-CATEGORY TO W-CATG-ENTERED.
001770 
001780      IF NOT SUPPLIER-OK
001790         DISPLAY "CANNOT ADD PRODUCT - SUPPLIER NOT FOUND: "
001800                 TRNS-AP-SUPPLIER-ID
001810      ELSE
001820         IF NOT CATG-VALID-CATEGORY
001830            DISPLAY "CANNOT ADD PRODUCT - INVALID CATEGORY: "
001840                    TRNS-AP-CATEGORY
001850         ELSE
001860            MOVE TRNS-AP-EXPIRY-DATE TO GXPD-DATE-INPUT
001870            PERFORM PLXD-VALIDATE-EXPIRY-DATE
001880            PERFORM 2150-WRITE-NEW-PRODUCT.
001890**************************************************************************
001900 
001910  2110-COMPUTE-NEXT-PRODUCT-ID.
001920 
001930      MOVE ZERO TO WS-MAX-PRODUCT-ID.
001940      MOVE "N"  TO W-PRDM-EOF.
001950      OPEN INPUT PRODUCT-MASTER.
001960      PERFORM 2115-SCAN-FOR-MAX-ID.
001970      CLOSE PRODUCT-MASTER.
001980      ADD 1 TO WS-MAX-PRODUCT-ID GIVING WS-NEW-PRODUCT-ID.
001990**************************************************************************
002000 
002010  2115-SCAN-FOR-MAX-ID.
002020 
002030      READ PRODUCT-MASTER
002040          AT END MOVE "Y" TO W-PRDM-EOF
002050          NOT AT END
002060             IF PRDM-PRODUCT-ID > WS-MAX-PRODUCT-ID
002070                MOVE PRDM-PRODUCT-ID TO WS-MAX-PRODUCT-ID.
002080 
002090      IF NOT PRDM-END-OF-FILE
002100         PERFORM 2115-SCAN-FOR-MAX-ID.
002110**************************************************************************
002120 
002130  2120-VALIDATE-SUPPLIER-EXISTS.
002140 
002150      MOVE "N" TO W-SUPPLIER-OK-FLAG.
002160      MOVE TRNS-AP-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID.
002170      PERFORM PLST-LOAD-SUPPLIER-TABLE.
002180      PERFORM PLST-FIND-SUPPLIER-BY-ID.
002190      IF SUPPLIER-FOUND
002200         MOVE "Y" TO W-SUPPLIER-OK-FLAG.
002210**************************************************************************
002220 
002230  2150-WRITE-NEW-PRODUCT.
002240 
002250      MOVE WS-NEW-PRODUCT-ID    TO W-NEW-PRDM-PRODUCT-ID.
002260      MOVE "P"                  TO W-NEW-PRDM-TYPE.
002270      MOVE TRNS-AP-PRODUCT-NAME TO W-NEW-PRDM-PRODUCT-NAME.
002280      MOVE TRNS-AP-UNIT-PRICE   TO W-NEW-PRDM-UNIT-PRICE.
002290      MOVE TRNS-AP-QUANTITY     TO W-NEW-PRDM-QUANTITY.
002300      MOVE TRNS-AP-CATEGORY     TO W-NEW-PRDM-CATEGORY.
002310      MOVE TRNS-AP-SUPPLIER-ID  TO W-NEW-PRDM-SUPPLIER-ID.
002320      MOVE GXPD-DATE-INPUT      TO W-NEW-PRDM-EXPIRY-DATE.
002330      MOVE SPACES               TO W-NEW-PRDM-SHELF-LIFE.
002340 
002350      OPEN EXTEND PRODUCT-MASTER.
002360      WRITE PRDM-RECORD FROM W-NEW-PRDM-RECORD.
002370      CLOSE PRODUCT-MASTER.
002380 
002390      DISPLAY "PERISHABLE PRODUCT ADDED - ID " WS-NEW-PRODUCT-ID
002400              " - " TRNS-AP-PRODUCT-NAME.
002410**************************************************************************
002420 
002430  2300-LIST-PRODUCTS.
002440 
002450      MOVE "N" TO W-PRDM-EOF.
002460      OPEN INPUT PRODUCT-MASTER.
002470      PERFORM PLST-LOAD-SUPPLIER-TABLE.
002480      PERFORM 2310-READ-AND-DISPLAY-PRODUCT.
002490      PERFORM 2320-LIST-ONE-PRODUCT UNTIL PRDM-END-OF-FILE.
002500      CLOSE PRODUCT-MASTER.
002510**************************************************************************
002520 
002530  2310-READ-AND-DISPLAY-PRODUCT.
002540 
002550      READ PRODUCT-MASTER
002560          AT END MOVE "Y" TO W-PRDM-EOF.
002570**************************************************************************
002580 
002590  2320-LIST-ONE-PRODUCT.
002600 
002610      MOVE "N" TO W-LOW-STOCK-FLAG.
002620      IF PRDM-QUANTITY <= 5
002630         MOVE "Y" TO W-LOW-STOCK-FLAG.
002640      PERFORM PLXD-CHECK-IF-EXPIRED.
002650 
002660      MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID.
002670      PERFORM PLST-FIND-SUPPLIER-BY-ID.
002680      PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE.
002690      DISPLAY WS-DETAIL-LINE.
002700 
002710      PERFORM 2310-READ-AND-DISPLAY-PRODUCT.
002720**************************************************************************
002730 
002740  2400-GENERATE-REPORT.
002750 
002760      IF TRNS-RPT-LOW-STOCK
002770         CALL "LOW-STOCK-REPORT".
002780 
002790      IF TRNS-RPT-EXPIRED
002800         CALL "EXPIRED-REPORT".
002810 
002820      IF TRNS-RPT-CATEGORY
002830         CALL "CATEGORY-REPORT" USING TRNS-RPT-CATEGORY-CODE.
002840 
002850      IF TRNS-RPT-FULL
002860         CALL "FULL-INVENTORY-REPORT".
002870**************************************************************************
002880 
002890  2500-END-OF-JOB.
002900 
002910      DISPLAY "END OF JOB REQUESTED - GROCERY-INVENTORY-SYSTEM STOPPING.".
002920      MOVE "Y" TO W-END-OF-JOB-SEEN.
002930**************************************************************************
002940 
002950  9000-TERMINATE.
002960 
002970      CLOSE TRANSACTION-FILE.
002980**************************************************************************
002990 
003000      COPY "PLSUPTAB.CBL".
003010      COPY "PLFMTPRD.CBL".
003020      COPY "PLXPDATE.CBL".
003030**************************************************************************
