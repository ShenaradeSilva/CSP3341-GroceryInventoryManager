000010**************************************************************************
000020*    WSXPDATE.CBL
000030*    WORKING-STORAGE to be used by PLXPDATE.CBL.
000040*    (the WS/PL split follows the old WSDATE.CBL/PLDATE.CBL pair from
000050*     the voucher system - one copybook holds the fields, the other
000060*     holds the paragraphs that work on them.)
000070*
000080*    Variable received from the calling paragraph:
000090*       GXPD-DATE-INPUT     ---  date as read off the transaction,
000100*                                 expected format CCYY-MM-DD
000110*
000120*    Variable returned to the calling paragraph:
000130*       GXPD-DATE-INPUT     ---  unchanged if it was a valid date,
000140*                                 replaced with today's date otherwise
000150*       GXPD-VALID-DATE-INFORMED  ---  88-level, true if input parsed
000160*
000170*    1994-03-15 RFM   Ticket INV-052 - first cut, trimmed down from
000180*                     the voucher system's WSDATE.CBL (no year-range
000190*                     limits here, an expiry date can be any year).
000200**************************************************************************
000210 
000220 01 GXPD-DATE-INPUT               PIC X(10).
000230 
000240 01 GXPD-DATE-PARSED REDEFINES GXPD-DATE-INPUT.
000250    05 GXPD-CCYY                  PIC 9(04).
000260    05 FILLER                     PIC X(01).
000270    05 GXPD-MM                    PIC 9(02).
000280       88 GXPD-MONTH-VALID           VALUE 1 THROUGH 12.
000290    05 FILLER                     PIC X(01).
000300    05 GXPD-DD                    PIC 9(02).
000310 
000320 01 GXPD-MONTH-DAYS-AREA.
000330    05 FILLER                     PIC 9(02) VALUE 31.
000340    05 FILLER                     PIC 9(02) VALUE 28.
000350    05 FILLER                     PIC 9(02) VALUE 31.
000360    05 FILLER                     PIC 9(02) VALUE 30.
000370    05 FILLER                     PIC 9(02) VALUE 31.
000380    05 FILLER                     PIC 9(02) VALUE 30.
000390    05 FILLER                     PIC 9(02) VALUE 31.
000400    05 FILLER                     PIC 9(02) VALUE 31.
000410    05 FILLER                     PIC 9(02) VALUE 30.
000420    05 FILLER                     PIC 9(02) VALUE 31.
000430    05 FILLER                     PIC 9(02) VALUE 30.
000440    05 FILLER                     PIC 9(02) VALUE 31.
000450 
000460 01 GXPD-MONTH-DAYS-TABLE REDEFINES GXPD-MONTH-DAYS-AREA.
000470    05 GXPD-DAYS-IN-MONTH         PIC 9(02) OCCURS 12 TIMES
000480                                   INDEXED BY GXPD-IDX.
000490 
000500 01 W-GXPD-VALID-DATE-INFORMED    PIC X.
000510    88 GXPD-VALID-DATE-INFORMED   VALUE "Y".
000520 
000530 01 GXPD-MAX-DAY                  PIC 9(02) COMP.
000540 01 GXPD-LEAP-YEAR-REMAINDER      PIC 9(03) COMP.
000550 01 GXPD-TODAY-CCYYMMDD           PIC 9(08).
000560 01 GXPD-TODAY-REDEFINED REDEFINES GXPD-TODAY-CCYYMMDD.
000570    05 GXPD-TODAY-CCYY            PIC 9(04).
000580    05 GXPD-TODAY-MM              PIC 9(02).
000590    05 GXPD-TODAY-DD              PIC 9(02).
000600**************************************************************************
