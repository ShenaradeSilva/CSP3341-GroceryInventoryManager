000010**************************************************************************
000020*    PLPRDTAB.CBL
000030*    PROCEDURE library to be COPYed at the tail of a program that also
000040*    COPYs WSPRDTAB.CBL into WORKING-STORAGE and SLPRDMST.CBL /
000050*    FDPRDMST.CBL for the PRODUCT-MASTER file itself.
000060*
000070*    1995-06-12 RFM   Ticket INV-067 - first cut, pulled the load/find
000080*                     logic out of INVENTORY-MAINTENANCE so the report
000090*                     programs could share it without dragging in the
000100*                     maintenance paragraphs they never call.
000110**************************************************************************
000120 
000130 PLPT-LOAD-PRODUCT-TABLE.
000140 
000150     MOVE ZERO TO WS-PRODUCT-COUNT.
000160     MOVE ZERO TO WS-NEXT-PRODUCT-ID.
000170     MOVE "N"  TO W-PRDM-EOF.
000180     OPEN INPUT PRODUCT-MASTER.
000190     PERFORM PLPT-READ-PRODUCT-RECORD.
000200     PERFORM PLPT-STORE-PRODUCT-RECORD UNTIL PRDM-END-OF-FILE.
000210     CLOSE PRODUCT-MASTER.
000220     ADD 1 TO WS-NEXT-PRODUCT-ID.
000230**************************************************************************
000240 
000250 PLPT-READ-PRODUCT-RECORD.
000260 
000270     READ PRODUCT-MASTER
000280         AT END MOVE "Y" TO W-PRDM-EOF.
000290**************************************************************************
000300 
000310 PLPT-STORE-PRODUCT-RECORD.
000320 
000330     ADD 1 TO WS-PRODUCT-COUNT.
000340     SET PRDT-IDX TO WS-PRODUCT-COUNT.
000350     MOVE PRDM-PRODUCT-ID    TO PRDT-T-PRODUCT-ID (PRDT-IDX).
000360     MOVE PRDM-TYPE          TO PRDT-T-TYPE (PRDT-IDX).
000370     MOVE PRDM-PRODUCT-NAME  TO PRDT-T-PRODUCT-NAME (PRDT-IDX).
000380     MOVE PRDM-UNIT-PRICE    TO PRDT-T-UNIT-PRICE (PRDT-IDX).
000390     MOVE PRDM-QUANTITY      TO PRDT-T-QUANTITY (PRDT-IDX).
000400     MOVE PRDM-CATEGORY-CODE TO PRDT-T-CATEGORY-CODE (PRDT-IDX).
000410     MOVE PRDM-SUPPLIER-ID   TO PRDT-T-SUPPLIER-ID (PRDT-IDX).
000420     MOVE PRDM-EXPIRY-DATE   TO PRDT-T-EXPIRY-DATE (PRDT-IDX).
000430     MOVE PRDM-SHELF-LIFE    TO PRDT-T-SHELF-LIFE (PRDT-IDX).
000440     IF PRDM-PRODUCT-ID > WS-NEXT-PRODUCT-ID
000450        MOVE PRDM-PRODUCT-ID TO WS-NEXT-PRODUCT-ID.
000460     PERFORM PLPT-READ-PRODUCT-RECORD.
000470**************************************************************************
000480 
000490 PLPT-FIND-PRODUCT-BY-ID.
000500 
000510     MOVE "N"    TO W-PRODUCT-FOUND.
000520     MOVE ZERO   TO WS-FOUND-PRODUCT-INDEX.
000530     PERFORM PLPT-SCAN-ONE-PRODUCT
000540         VARYING PRDT-SRCH-IDX FROM 1 BY 1
000550         UNTIL PRDT-SRCH-IDX > WS-PRODUCT-COUNT
000560            OR PRODUCT-FOUND.
000570**************************************************************************
000580 
000590 PLPT-SCAN-ONE-PRODUCT.
000600 
000610     IF PRDT-T-PRODUCT-ID (PRDT-SRCH-IDX) = WS-SEARCH-PRODUCT-ID
000620        MOVE "Y" TO W-PRODUCT-FOUND
000630        SET WS-FOUND-PRODUCT-INDEX TO PRDT-SRCH-IDX.
000640**************************************************************************
000650 
000660 PLPT-APPEND-PRODUCT-ENTRY.
000670 
000680     ADD 1 TO WS-PRODUCT-COUNT.
000690     SET PRDT-IDX TO WS-PRODUCT-COUNT.
000700     MOVE WS-NEXT-PRODUCT-ID          TO PRDT-T-PRODUCT-ID (PRDT-IDX).
000710     MOVE WS-NEW-PRODUCT-TYPE         TO PRDT-T-TYPE (PRDT-IDX).
000720     MOVE WS-NEW-PRODUCT-NAME         TO PRDT-T-PRODUCT-NAME (PRDT-IDX).
000730     MOVE WS-NEW-PRODUCT-PRICE        TO PRDT-T-UNIT-PRICE (PRDT-IDX).
000740     MOVE WS-NEW-PRODUCT-QUANTITY     TO PRDT-T-QUANTITY (PRDT-IDX).
000750     MOVE WS-NEW-PRODUCT-CATEGORY     TO PRDT-T-CATEGORY-CODE (PRDT-IDX).
000760     MOVE WS-NEW-PRODUCT-SUPPLIER-ID  TO PRDT-T-SUPPLIER-ID (PRDT-IDX).
000770     MOVE WS-NEW-PRODUCT-EXPIRY-DATE  TO PRDT-T-EXPIRY-DATE (PRDT-IDX).
000780     MOVE WS-NEW-PRODUCT-SHELF-LIFE   TO PRDT-T-SHELF-LIFE (PRDT-IDX).
000790     DISPLAY "PRODUCT ADDED - ID " WS-NEXT-PRODUCT-ID
000800             " - " WS-NEW-PRODUCT-NAME.
000810     ADD 1 TO WS-NEXT-PRODUCT-ID.
000820**************************************************************************
000830 
000840 PLPT-REMOVE-PRODUCT-BY-ID.
000850 
000860     PERFORM PLPT-FIND-PRODUCT-BY-ID.
000870     IF NOT PRODUCT-FOUND
000880        DISPLAY "PRODUCT NOT FOUND - ID " WS-SEARCH-PRODUCT-ID
000890     ELSE
000900        PERFORM PLPT-SHIFT-PRODUCTS-DOWN
000910            VARYING PRDT-IDX FROM WS-FOUND-PRODUCT-INDEX BY 1
000920            UNTIL PRDT-IDX >= WS-PRODUCT-COUNT
000930        SUBTRACT 1 FROM WS-PRODUCT-COUNT
000940        PERFORM PLPT-RENUMBER-ONE-PRODUCT
000950            VARYING PRDT-IDX FROM 1 BY 1
000960            UNTIL PRDT-IDX > WS-PRODUCT-COUNT
000970        ADD 1 TO WS-PRODUCT-COUNT GIVING WS-NEXT-PRODUCT-ID
000980        DISPLAY "PRODUCT REMOVED - ID " WS-SEARCH-PRODUCT-ID.
000990**************************************************************************
001000 
001010 PLPT-SHIFT-PRODUCTS-DOWN.
001020 
001030     SET PRDT-SRCH-IDX TO PRDT-IDX.
001040     SET PRDT-SRCH-IDX UP BY 1.
001050     MOVE PRDT-ENTRY (PRDT-SRCH-IDX) TO PRDT-ENTRY (PRDT-IDX).
001060**************************************************************************
001070 
001080 PLPT-RENUMBER-ONE-PRODUCT.
001090 
001100     SET WS-PRDT-RESEQ-CTR TO PRDT-IDX.
001110     MOVE WS-PRDT-RESEQ-CTR TO PRDT-T-PRODUCT-ID (PRDT-IDX).
001120**************************************************************************
001130 
001140 PLPT-UPDATE-STOCK.
001150 
001160     PERFORM PLPT-FIND-PRODUCT-BY-ID.
001170     IF PRODUCT-FOUND
001180        MOVE WS-NEW-PRODUCT-QUANTITY
001190             TO PRDT-T-QUANTITY (WS-FOUND-PRODUCT-INDEX).
001200**************************************************************************
001210 
001220 PLPT-REWRITE-PRODUCT-MASTER.
001230 
001240     OPEN OUTPUT PRODUCT-MASTER.
001250     PERFORM PLPT-WRITE-ONE-PRODUCT-RECORD
001260         VARYING PRDT-IDX FROM 1 BY 1
001270         UNTIL PRDT-IDX > WS-PRODUCT-COUNT.
001280     CLOSE PRODUCT-MASTER.
001290**************************************************************************
001300 
001310 PLPT-WRITE-ONE-PRODUCT-RECORD.
001320 
001330     WRITE PRDM-RECORD FROM PRDT-ENTRY (PRDT-IDX).
001340**************************************************************************
