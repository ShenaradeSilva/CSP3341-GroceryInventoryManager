000010**************************************************************************
000020*    SLFULRPT.CBL
000030*    FILE-CONTROL entry for the full inventory report.
000040*
000050*    1989-10-18 GDS  Ticket INV-002 - first cut.
000060**************************************************************************
000070 
000080     SELECT RPT-FILE
000090            ASSIGN TO "INVENTORY-REPORT"
000100            ORGANIZATION IS LINE SEQUENTIAL
000110            FILE STATUS IS RPT-FILE-STATUS.
000120**************************************************************************
