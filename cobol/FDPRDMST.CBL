000010**************************************************************************
000020*    FDPRDMST.CBL
000030*    FD and record layout for the product master.  One record per
000040*    product, perishable or non-perishable, told apart by PRDM-TYPE.
000050*
000060*    1989-11-02 GDS  Ticket INV-002 - first cut, 100-byte fixed line.
000070*    1990-04-19 GDS  Ticket INV-019 - added PRDM-SHELF-LIFE for the
000080*                     non-perishable side, shrank the FILLER pad.
000090*    1992-01-06 RFM   Ticket INV-041 - added PRDM-DETAIL REDEFINES so
000100*                     report programs can flip between the perishable
000110*                     view and the non-perishable view without two
000120*                     separate copybooks.
000130*    1996-03-04 RFM   Ticket INV-070 - added PRDM-EXPIRY-PARTS so the
000140*                     expired-check can compare year/month/day without
000150*                     stripping the dashes out of the date field by
000160*                     hand every time.
000170*    2004-03-09 GDS   Ticket INV-102 - PRDM-UNIT-PRICE (and its
000180*                     PRDM-DETAIL view) changed from zoned DISPLAY to
000190*                     COMP-3 per the auditors' revised field spec for
000200*                     money; FILLER widened to absorb the 4 bytes
000210*                     freed up, record still 100 bytes.
000220**************************************************************************
000230 
000240     FD  PRODUCT-MASTER
000250         LABEL RECORDS ARE STANDARD
000260         RECORD CONTAINS 100 CHARACTERS.
000270 
000280     01  PRDM-RECORD.
000290         05 PRDM-PRODUCT-ID          PIC 9(05).
000300         05 PRDM-TYPE                PIC X(01).
000310            88 PRDM-IS-PERISHABLE       VALUE "P".
000320            88 PRDM-IS-NONPERISHABLE    VALUE "N".
000330         05 PRDM-PRODUCT-NAME        PIC X(30).
000340         05 PRDM-UNIT-PRICE          PIC 9(07)V99 COMP-3.
000350         05 PRDM-QUANTITY            PIC 9(05).
000360         05 PRDM-CATEGORY-CODE       PIC X(12).
000370         05 PRDM-SUPPLIER-ID         PIC 9(05).
000380         05 PRDM-EXPIRY-DATE         PIC X(10).
000390         05 PRDM-EXPIRY-PARTS REDEFINES PRDM-EXPIRY-DATE.
000400            10 PRDM-EXP-CCYY            PIC 9(04).
000410            10 FILLER                   PIC X(01).
000420            10 PRDM-EXP-MM              PIC 9(02).
000430            10 FILLER                   PIC X(01).
000440            10 PRDM-EXP-DD              PIC 9(02).
000450         05 PRDM-SHELF-LIFE          PIC X(20).
000460         05 FILLER                   PIC X(07).
000470 
000480     01  PRDM-DETAIL REDEFINES PRDM-RECORD.
000490         05 PRDM-D-PRODUCT-ID        PIC 9(05).
000500         05 PRDM-D-TYPE              PIC X(01).
000510         05 PRDM-D-PRODUCT-NAME      PIC X(30).
000520         05 PRDM-D-UNIT-PRICE        PIC 9(07)V99 COMP-3.
000530         05 PRDM-D-QUANTITY          PIC 9(05).
000540         05 PRDM-D-CATEGORY-CODE     PIC X(12).
000550         05 PRDM-D-SUPPLIER-ID       PIC 9(05).
000560         05 PRDM-D-EXPIRY-OR-SHELF   PIC X(30).
000570**************************************************************************
