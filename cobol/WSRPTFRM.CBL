000010**************************************************************************
000020*    WSRPTFRM.CBL
000030*    WORKING-STORAGE for PLRPTFRM.CBL - the framing every one of the
000040*    four print reports shares: banner, title, generated-stamp,
000050*    section header with count, and the "nothing found" line.
000060*    Program COPYing this must also COPY a report file pair that
000070*    defines RPT-FILE / RPT-LINE (see FDRPTOUT.CBL).
000080*
000090*    1989-11-30 GDS  Ticket INV-006 - first cut, lifted the "=" / "-"
000100*                     banner style off the old state-file listing.
000110**************************************************************************
000120 
000130 01 WS-EQUALS-LINE                PIC X(60) VALUE ALL "=".
000140 01 WS-DASHES-LINE                PIC X(60) VALUE ALL "-".
000150 
000160 01 WS-REPORT-TITLE               PIC X(60).
000170 01 WS-SECTION-HEADER             PIC X(60).
000180 01 WS-EMPTY-MESSAGE              PIC X(60).
000190 
000200 01 WS-TODAY-CCYYMMDD             PIC 9(08).
000210 01 WS-TODAY-REDEFINED REDEFINES WS-TODAY-CCYYMMDD.
000220    05 WS-TODAY-CCYY              PIC 9(04).
000230    05 WS-TODAY-MM                PIC 9(02).
000240    05 WS-TODAY-DD                PIC 9(02).
000250 
000260 01 WS-NOW-HHMMSSHH               PIC 9(08).
000270 01 WS-NOW-REDEFINED REDEFINES WS-NOW-HHMMSSHH.
000280    05 WS-NOW-HH                  PIC 9(02).
000290    05 WS-NOW-MIN                 PIC 9(02).
000300    05 WS-NOW-SS                  PIC 9(02).
000310    05 WS-NOW-HSEC                PIC 9(02).
000320 
000330 01 WS-GENERATED-STAMP.
000340    05 FILLER                     PIC X(11) VALUE "Generated: ".
000350    05 WS-GS-CCYY                 PIC 9(04).
000360    05 FILLER                     PIC X(01) VALUE "-".
000370    05 WS-GS-MM                   PIC 9(02).
000380    05 FILLER                     PIC X(01) VALUE "-".
000390    05 WS-GS-DD                   PIC 9(02).
000400    05 FILLER                     PIC X(01) VALUE " ".
000410    05 WS-GS-HH                   PIC 9(02).
000420    05 FILLER                     PIC X(01) VALUE ":".
000430    05 WS-GS-MIN                  PIC 9(02).
000440    05 FILLER                     PIC X(01) VALUE ":".
000450    05 WS-GS-SS                   PIC 9(02).
000460    05 FILLER                     PIC X(37) VALUE SPACES.
000470 
000480 01 WS-SECTION-COUNT              PIC 9(05) COMP.
000490 01 WS-SECTION-COUNT-EDIT         PIC ZZZZ9.
000500**************************************************************************
