000010**************************************************************************
000020*    FDSUPMST.CBL
000030*    FD and record layout for the supplier master.
000040*
000050*    1989-11-05 GDS  Ticket INV-003 - first cut, 55-byte fixed line.
000060*    NOTE - the three fields below sum to exactly 55 bytes, so unlike
000070*    every other record in this system there is no trailing FILLER
000080*    pad here; widening this record means widening the fixed length
000090*    too, not just eating into a pad.
000100**************************************************************************
000110 
000120     FD  SUPPLIER-MASTER
000130         LABEL RECORDS ARE STANDARD
000140         RECORD CONTAINS 55 CHARACTERS.
000150 
000160     01  SUPM-RECORD.
000170         05 SUPM-SUPPLIER-ID         PIC 9(05).
000180         05 SUPM-SUPPLIER-NAME       PIC X(30).
000190         05 SUPM-SUPPLIER-CONTACT    PIC X(20).
000200**************************************************************************
