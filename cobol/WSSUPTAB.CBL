000010**************************************************************************
000020*    WSSUPTAB.CBL
000030*    WORKING-STORAGE for an in-memory copy of the supplier master.
000040*    SUPPLIER-MASTER is a small file (a grocery shop's supplier list,
000050*    not a warehouse's), so every program that has to print a
000060*    supplier name against a product record loads the whole thing
000070*    into this table once instead of re-reading the file per lookup.
000080*    Paired with PLSUPTAB.CBL and, for the remove/resequence side,
000090*    PLSUPMNT.CBL.
000100*
000110*    1990-02-04 GDS  Ticket INV-011 - first cut, 50-entry table.
000120*    1994-05-20 RFM   Ticket INV-055 - table grew to 100 entries,
000130*                     shop picked up a second regional supplier list.
000140*    1995-06-12 RFM   Ticket INV-066 - added the ADD/REMOVE staging
000150*                     fields, the in-use flag and the resequencing
000160*                     counter INVENTORY-MAINTENANCE needs.
000170*    2004-03-09 GDS   Ticket INV-102 - PLST-CHECK-SUPPLIER-IN-USE and
000180*                     PLST-RESEQUENCE-SUPPLIERS moved out of PLSUPTAB.CBL
000190*                     into new copybook PLSUPMNT.CBL, since both reach
000200*                     into PRDT-ENTRY and every report program that only
000210*                     needed the lookup paragraphs was being forced to
000220*                     COPY WSPRDTAB.CBL for data it never touched.  Only
000230*                     a program that also COPYs WSPRDTAB.CBL and
000240*                     PLSUPMNT.CBL may PERFORM PLST-REMOVE-SUPPLIER-BY-ID
000250*                     or the resequencing paragraphs.
000260**************************************************************************
000270 
000280 01 SUPP-TABLE-AREA.
000290    05 SUPP-ENTRY                OCCURS 100 TIMES
000300                                  INDEXED BY SUPP-IDX SUPP-SRCH-IDX.
000310       10 SUPP-T-SUPPLIER-ID        PIC 9(05).
000320       10 SUPP-T-SUPPLIER-NAME      PIC X(30).
000330       10 SUPP-T-SUPPLIER-CONTACT   PIC X(20).
000340 
000350 01 WS-SUPPLIER-COUNT             PIC 9(03) COMP.
000360 01 WS-NEXT-SUPPLIER-ID           PIC 9(05) COMP.
000370 01 WS-SUPP-RESEQ-CTR             PIC 9(05) COMP.
000380 
000390 01 W-SUPM-EOF                    PIC X.
000400    88 SUPM-END-OF-FILE           VALUE "Y".
000410 
000420 01 WS-SEARCH-SUPPLIER-ID         PIC 9(05).
000430 01 WS-FOUND-SUPPLIER-NAME        PIC X(30).
000440 01 WS-FOUND-SUPPLIER-INDEX       PIC 9(03) COMP.
000450 01 WS-OLD-SUPPLIER-ID            PIC 9(05).
000460 
000470 01 W-SUPPLIER-FOUND              PIC X.
000480    88 SUPPLIER-FOUND             VALUE "Y".
000490 
000500 01 W-SUPPLIER-IN-USE             PIC X.
000510    88 SUPPLIER-IN-USE            VALUE "Y".
000520 
000530*    Staging area a caller loads before PLST-ADD-SUPPLIER is performed.
000540 01 WS-NEW-SUPPLIER-NAME          PIC X(30).
000550 01 WS-NEW-SUPPLIER-CONTACT       PIC X(20).
000560**************************************************************************
