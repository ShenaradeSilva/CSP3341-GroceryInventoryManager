000010**************************************************************************
000020*    INVENTORY-MAINTENANCE
000030*    Batch engine for the grocery inventory system.  Loads both master
000040*    files into memory, applies the maintenance transactions on
000050*    TRANSACTION-FILE (codes AS/RP/RS/US - add supplier, remove
000060*    product, remove supplier, update stock), rewrites both masters,
000070*    then drives the three file-based reports and the console complete
000080*    report.  Runs ahead of GROCERY-INVENTORY-SYSTEM in the job stream
000090*    so the day's ADD-PRODUCT/ADD-SUPPLIER/etc requests are already on
000100*    the masters before that program's own codes 01-05 run against
000110*    them.  Codes 01-05 on TRANSACTION-FILE are not this program's
000120*    business and are skipped over.
000130*
000140*    AUTHOR.        G. D. SILVA.
000150*    INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000160*    DATE-WRITTEN.  10/15/89.
000170*    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000180*
000190*    CHANGE LOG
000200*    1989-10-15 GDS  Ticket INV-001 - first cut, ADD-PRODUCT and
000210*                     ADD-SUPPLIER only, no reports.
000220*    1989-11-02 GDS  Ticket INV-002 - product table now loads off the
000230*                     real master instead of a hand-keyed test file.
000240*    1990-02-04 GDS  Ticket INV-011 - REMOVE-PRODUCT added, with ID
000250*                     resequencing so the shelf tags stay consecutive.
000260*    1990-04-02 GDS  Ticket INV-017 - REMOVE-SUPPLIER added, rejects
000270*                     when a product still references the supplier.
000280*    1991-08-14 RFM   Ticket INV-041 - UPDATE-STOCK added; console
000290*                     complete report added at the auditors' request so
000300*                     the overnight operator has something to check the
000310*                     run against before the printer even starts.
000320*    1994-02-08 RFM   Ticket INV-050 - now reads TRANSACTION-FILE for
000330*                     its maintenance codes instead of the old control-
000340*                     file "next code" counter GROCERY-INVENTORY-SYSTEM
000350*                     used to leave behind for it.
000360*    1994-05-20 RFM   Ticket INV-055 - table libraries factored out into
000370*                     WSPRDTAB/PLPRDTAB and WSSUPTAB/PLSUPTAB so the
000380*                     report programs could share the lookups.
000390*    1995-06-12 RFM   Ticket INV-066/067 - supplier-ID resequencing now
000400*                     fixes up every product's SUPPLIER-ID reference;
000410*                     product-ID resequencing added on REMOVE-PRODUCT.
000420*    1998-10-19 KPJ   Ticket INV-081 - YEAR 2000 COMPLIANCE REVIEW: all
000430*                     date fields in this program are already 4-digit
000440*                     CCYY; no code change required.  Signed off by
000450*                     K.P. JAYASINGHE.
000460*    1999-01-25 KPJ   Ticket INV-082 - re-verified after the supplier
000470*                     master conversion; still clean.
000480*    2004-03-09 GDS   Ticket INV-102 - UNIT-PRICE fields now COMP-3
000490*                     throughout (see WSPRDTAB.CBL/FDPRDMST.CBL);
000500*                     TRNS/PRDM/SUPM-FILE-STATUS pulled out to shared
000510*                     copybook WSFILSTS.CBL; PLST-REMOVE-SUPPLIER-BY-ID
000520*                     and the resequencing paragraphs now come from
000530*                     new copybook PLSUPMNT.CBL instead of PLSUPTAB.CBL.
000540**************************************************************************
000550 
000560 IDENTIFICATION DIVISION.
000570 PROGRAM-ID.    INVENTORY-MAINTENANCE.
000580 AUTHOR.        G. D. SILVA.
000590 INSTALLATION.  CEYLON GROCERS LTD - DATA PROCESSING.
000600 DATE-WRITTEN.  10/15/89.
000610 DATE-COMPILED.
000620 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000630 
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000690            OFF STATUS IS NORMAL-RUN.
000700 
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730 
000740     COPY "SLTRANS.CBL".
000750     COPY "SLPRDMST.CBL".
000760     COPY "SLSUPMST.CBL".
000770 
000780 DATA DIVISION.
000790 FILE SECTION.
000800 
000810     COPY "FDTRANS.CBL".
000820     COPY "FDPRDMST.CBL".
000830     COPY "FDSUPMST.CBL".
000840 
000850 WORKING-STORAGE SECTION.
000860 
000870     COPY "WSSUPTAB.CBL".
000880     COPY "WSPRDTAB.CBL".
000890     COPY "WSFMTPRD.CBL".
000900     COPY "WSXPDATE.CBL".
000910     COPY "WSFILSTS.CBL".
000920 
000930     01 W-TRNS-EOF                 PIC X.
000940        88 TRNS-END-OF-FILE        VALUE "Y".
000950 
000960     01 W-EQUALS-LINE-80           PIC X(80) VALUE ALL "=".
000970     01 W-DASHES-LINE-80           PIC X(80) VALUE ALL "-".
000980**************************************************************************
000990 
001000 PROCEDURE DIVISION.
001010 
001020     PERFORM 1000-INITIALIZE.
001030     PERFORM 2000-PROCESS-ONE-TRANSACTION
001040         UNTIL TRNS-END-OF-FILE.
001050     PERFORM 8000-PRODUCE-REPORTS.
001060     PERFORM 9000-TERMINATE.
001070     STOP RUN.
001080**************************************************************************
001090 
001100 1000-INITIALIZE.
001110 
001120     PERFORM PLST-LOAD-SUPPLIER-TABLE.
001130     PERFORM PLPT-LOAD-PRODUCT-TABLE.
001140     OPEN INPUT TRANSACTION-FILE.
001150     MOVE "N" TO W-TRNS-EOF.
001160     PERFORM 1900-READ-TRANSACTION.
001170**************************************************************************
001180 
001190 1900-READ-TRANSACTION.
001200 
001210     READ TRANSACTION-FILE
001220         AT END MOVE "Y" TO W-TRNS-EOF.
001230**************************************************************************
001240 
001250 2000-PROCESS-ONE-TRANSACTION.
001260 
001270*    Codes 01-05 belong to GROCERY-INVENTORY-SYSTEM; this program only
001280*    acts on the four mnemonic maintenance codes below.
001290     IF TRNS-CODE = "AS"
001300        PERFORM 2100-ADD-SUPPLIER
001310     ELSE IF TRNS-CODE = "RP"
001320        PERFORM 2200-REMOVE-PRODUCT
001330     ELSE IF TRNS-CODE = "RS"
001340        PERFORM 2300-REMOVE-SUPPLIER
001350     ELSE IF TRNS-CODE = "US"
001360        PERFORM 2400-UPDATE-STOCK.
001370     PERFORM 1900-READ-TRANSACTION.
001380**************************************************************************
001390 
001400 2100-ADD-SUPPLIER.
001410 
001420     MOVE TRNS-AS-SUPPLIER-NAME    TO WS-NEW-SUPPLIER-NAME.
001430     MOVE TRNS-AS-SUPPLIER-CONTACT TO WS-NEW-SUPPLIER-CONTACT.
001440     PERFORM PLST-ADD-SUPPLIER.
001450**************************************************************************
001460 
001470 2200-REMOVE-PRODUCT.
001480 
001490     MOVE TRNS-RP-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.
001500     PERFORM PLPT-REMOVE-PRODUCT-BY-ID.
001510**************************************************************************
001520 
001530 2300-REMOVE-SUPPLIER.
001540 
001550     MOVE TRNS-RS-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID.
001560     PERFORM PLST-REMOVE-SUPPLIER-BY-ID.
001570**************************************************************************
001580 
001590 2400-UPDATE-STOCK.
001600 
001610     MOVE TRNS-US-PRODUCT-ID    TO WS-SEARCH-PRODUCT-ID.
001620     MOVE TRNS-US-NEW-QUANTITY  TO WS-NEW-PRODUCT-QUANTITY.
001630     PERFORM PLPT-UPDATE-STOCK.
001640**************************************************************************
001650 
001660 8000-PRODUCE-REPORTS.
001670 
001680     PERFORM PLPT-REWRITE-PRODUCT-MASTER.
001690     PERFORM PLST-REWRITE-SUPPLIER-MASTER.
001700     CALL "LOW-STOCK-REPORT".
001710     CALL "EXPIRED-REPORT".
001720     CALL "FULL-INVENTORY-REPORT".
001730     PERFORM 6000-DISPLAY-COMPLETE-REPORT.
001740**************************************************************************
001750 
001760 6000-DISPLAY-COMPLETE-REPORT.
001770 
001780     DISPLAY W-EQUALS-LINE-80.
001790     DISPLAY "INVENTORY MAINTENANCE - COMPLETE REPORT".
001800     DISPLAY W-EQUALS-LINE-80.
001810 
001820     DISPLAY " ".
001830     DISPLAY "ALL PRODUCTS:".
001840     DISPLAY W-DASHES-LINE-80.
001850     PERFORM 6100-DISPLAY-ALL-PRODUCTS
001860         VARYING PRDT-IDX FROM 1 BY 1
001870         UNTIL PRDT-IDX > WS-PRODUCT-COUNT.
001880 
001890     DISPLAY " ".
001900     DISPLAY "EXPIRED PRODUCTS:".
001910     DISPLAY W-DASHES-LINE-80.
001920     PERFORM 6200-DISPLAY-IF-EXPIRED
001930         VARYING PRDT-IDX FROM 1 BY 1
001940         UNTIL PRDT-IDX > WS-PRODUCT-COUNT.
001950 
001960     DISPLAY " ".
001970     DISPLAY "LOW STOCK PRODUCTS:".
001980     DISPLAY W-DASHES-LINE-80.
001990     PERFORM 6300-DISPLAY-IF-LOW-STOCK
002000         VARYING PRDT-IDX FROM 1 BY 1
002010         UNTIL PRDT-IDX > WS-PRODUCT-COUNT.
002020 
002030     DISPLAY " ".
002040     DISPLAY W-EQUALS-LINE-80.
002050     DISPLAY "REPORT COMPLETE".
002060     DISPLAY W-EQUALS-LINE-80.
002070**************************************************************************
002080 
002090 6100-DISPLAY-ALL-PRODUCTS.
002100 
002110     PERFORM 6900-MOVE-TABLE-ENTRY-TO-RECORD.
002120     MOVE "N" TO W-LOW-STOCK-FLAG.
002130     IF PRDM-QUANTITY <= 5
002140        MOVE "Y" TO W-LOW-STOCK-FLAG.
002150     PERFORM PLXD-CHECK-IF-EXPIRED.
002160     MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID.
002170     PERFORM PLST-FIND-SUPPLIER-BY-ID.
002180     PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE.
002190     DISPLAY WS-DETAIL-LINE.
002200**************************************************************************
002210 
002220 6200-DISPLAY-IF-EXPIRED.
002230 
002240     PERFORM 6900-MOVE-TABLE-ENTRY-TO-RECORD.
002250     MOVE "N" TO W-LOW-STOCK-FLAG.
002260     PERFORM PLXD-CHECK-IF-EXPIRED.
002270     IF EXPIRED-CONDITION
002280        MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID
002290        PERFORM PLST-FIND-SUPPLIER-BY-ID
002300        PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE
002310        DISPLAY WS-DETAIL-LINE.
002320**************************************************************************
002330 
002340 6300-DISPLAY-IF-LOW-STOCK.
002350 
002360     PERFORM 6900-MOVE-TABLE-ENTRY-TO-RECORD.
002370     IF PRDM-QUANTITY <= 5
002380        MOVE "Y" TO W-LOW-STOCK-FLAG
002390        PERFORM PLXD-CHECK-IF-EXPIRED
002400        MOVE PRDM-SUPPLIER-ID TO WS-SEARCH-SUPPLIER-ID
002410        PERFORM PLST-FIND-SUPPLIER-BY-ID
002420        PERFORM PLFP-FORMAT-PRODUCT-DETAIL-LINE
002430        DISPLAY WS-DETAIL-LINE.
002440**************************************************************************
002450 
002460 6900-MOVE-TABLE-ENTRY-TO-RECORD.
002470 
002480     MOVE PRDT-ENTRY (PRDT-IDX) TO PRDM-RECORD.
002490**************************************************************************
002500 
002510 9000-TERMINATE.
002520 
002530     CLOSE TRANSACTION-FILE.
002540 
002550     COPY "PLSUPTAB.CBL".
002560     COPY "PLSUPMNT.CBL".
002570     COPY "PLPRDTAB.CBL".
002580     COPY "PLFMTPRD.CBL".
002590     COPY "PLXPDATE.CBL".
002600**************************************************************************
