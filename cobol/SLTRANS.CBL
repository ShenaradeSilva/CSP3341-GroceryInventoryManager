000010**************************************************************************
000020*    SLTRANS.CBL
000030*    FILE-CONTROL entry for the maintenance/driver transaction file.
000040*    This is the batch replacement for the old Scanner console menu.
000050*
000060*    1994-02-08 RFM   Ticket INV-050 - first cut.
000070**************************************************************************
000080 
000090     SELECT TRANSACTION-FILE
000100            ASSIGN TO "TRANSACTION-FILE"
000110            ORGANIZATION IS LINE SEQUENTIAL
000120            FILE STATUS IS TRNS-FILE-STATUS.
000130**************************************************************************
