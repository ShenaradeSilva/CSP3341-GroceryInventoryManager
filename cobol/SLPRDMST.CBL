000010**************************************************************************
000020*    SLPRDMST.CBL
000030*    FILE-CONTROL entry for the product master.
000040*
000050*    1989-11-02 GDS  Ticket INV-002 - first cut.
000060*    1992-01-06 RFM   Ticket INV-041 - renamed logical name to
000070*                     PRODUCT-MASTER to match the run-JCL DD name.
000080**************************************************************************
000090 
000100     SELECT PRODUCT-MASTER
000110            ASSIGN TO "PRODUCT-MASTER"
000120            ORGANIZATION IS LINE SEQUENTIAL
000130            FILE STATUS IS PRDM-FILE-STATUS.
000140**************************************************************************
